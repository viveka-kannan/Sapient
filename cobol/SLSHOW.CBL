000100*SLSHOW.CBL
000110*FILE-CONTROL entry for the scheduled-screening file (SHOW-FILE).
000120*01/09/87  J.K.  ORIGINAL CODING.
000130*
000140     SELECT SHOW-FILE
000150         ASSIGN TO "SHOWFILE"
000160         ORGANIZATION IS SEQUENTIAL.
