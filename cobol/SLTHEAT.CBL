000100*SLTHEAT.CBL
000110*FILE-CONTROL entry for the theatre master file (THEATRE-FILE).
000120*02/14/2000  K.L.  ORIGINAL CODING - ADDED SO BROWSE-SHOWS COULD
000130*02/14/2000  K.L.  VALIDATE A CITY NAME AND SO BOTH BROWSE-SHOWS
000140*02/14/2000  K.L.  AND SHOW-SEAT-REPORT COULD PRINT THE THEATRE
000150*02/14/2000  K.L.  NAME INSTEAD OF THE BARE THEATRE-ID NUMBER
000160*02/14/2000  K.L.  (TICKET BOX-0130).
000170*
000180    SELECT THEATRE-FILE
000190        ASSIGN TO "THEATFIL"
000200        ORGANIZATION IS SEQUENTIAL.
