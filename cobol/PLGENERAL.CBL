000100*PLGENERAL.CBL
000110*
000120*General-purpose terminal housekeeping paragraphs shared by every
000130*interactive booking-system program.
000140*
000150*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000160*01/09/87  J.K.  SYSTEM'S PLGENERAL.CBL).
000170*
000180 CLEAR-SCREEN.
000190*
000200    DISPLAY " " ERASE EOS.
000210*
000220 CLEAR-SCREEN-EXIT.
000230    EXIT.
000240*---------------------------------------------------------------
000250*
000260 JUMP-LINE.
000270*
000280    DISPLAY " ".
000290*
000300 JUMP-LINE-EXIT.
000310    EXIT.
000320*---------------------------------------------------------------
000330*
000340 CONFIRM-EXECUTION.
000350*
000360    DISPLAY MSG-CONFIRMATION.
000370    ACCEPT W-VALID-ANSWER.
000380    IF NOT VALID-ANSWER
000390       DISPLAY "ANSWER Y OR N, PLEASE ! <ENTER> TO CONTINUE"
000400       ACCEPT DUMMY.
000410*
000420 CONFIRM-EXECUTION-EXIT.
000430    EXIT.
000440*---------------------------------------------------------------
000450*
000460 CONFIRM-IF-WANT-TO-QUIT.
000470*
000480    MOVE "DO YOU WANT TO QUIT ? <Y/N>" TO MSG-CONFIRMATION.
000490    PERFORM CONFIRM-EXECUTION.
000500    PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
000510*
000520 CONFIRM-IF-WANT-TO-QUIT-EXIT.
000530    EXIT.
000540*---------------------------------------------------------------
000550*
000560 CASE-INSENSITIVE-COMPARE.
000570*
000580    INSPECT W-CASE-COMPARE-1
000590        CONVERTING "abcdefghijklmnopqrstuvwxyz"
000600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000610    INSPECT W-CASE-COMPARE-2
000620        CONVERTING "abcdefghijklmnopqrstuvwxyz"
000630                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000640    MOVE "N" TO W-CASE-MATCHED.
000650    IF W-CASE-COMPARE-1 = W-CASE-COMPARE-2
000660       MOVE "Y" TO W-CASE-MATCHED.
000670*
000680 CASE-INSENSITIVE-COMPARE-EXIT.
000690    EXIT.
000700*---------------------------------------------------------------
