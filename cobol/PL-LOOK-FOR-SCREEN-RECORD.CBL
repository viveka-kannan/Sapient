000100*PL-LOOK-FOR-SCREEN-RECORD.CBL
000110*
000120*Scans SCREEN-FILE from the front for the record whose
000130*SCREEN-ID matches LOOKUP-SCREEN-ID.  Straight sequential
000140*search - see the remarks in PL-LOOK-FOR-SHOW-RECORD.CBL.
000150*
000160*Calling program must declare, in WORKING-STORAGE:
000170*    77  LOOKUP-SCREEN-ID          PIC 9(9) COMP.
000180*    01  W-FOUND-SCREEN-RECORD     PIC X.
000190*        88  FOUND-SCREEN-RECORD   VALUE "Y".
000200*
000210*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000220*
000230LOOK-FOR-SCREEN-RECORD.
000240*
000250   MOVE "N" TO W-FOUND-SCREEN-RECORD.
000260   CLOSE SCREEN-FILE.
000270   OPEN I-O SCREEN-FILE.
000280   MOVE "N" TO W-END-OF-FILE.
000290   PERFORM SCAN-SCREEN-FILE-FOR-KEY
000300       UNTIL FOUND-SCREEN-RECORD OR END-OF-FILE.
000310*
000320LOOK-FOR-SCREEN-RECORD-EXIT.
000330   EXIT.
000340*---------------------------------------------------------------
000350*
000360SCAN-SCREEN-FILE-FOR-KEY.
000370*
000380   READ SCREEN-FILE NEXT RECORD
000390       AT END
000400           MOVE "Y" TO W-END-OF-FILE.
000410   IF NOT END-OF-FILE
000420      IF SCREEN-ID EQUAL LOOKUP-SCREEN-ID
000430         MOVE "Y" TO W-FOUND-SCREEN-RECORD.
000440*
000450SCAN-SCREEN-FILE-FOR-KEY-EXIT.
000460   EXIT.
000470*---------------------------------------------------------------
