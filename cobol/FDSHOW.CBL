000100*FDSHOW.CBL
000110*FD and record layout for SHOW-FILE - one entry per scheduled
000120*screening.  Rewritten by BOOK-TICKETS and CANCEL-BOOKING to keep
000130*SHOW-AVAILABLE-SEATS current.
000140*01/09/87  J.K.  ORIGINAL CODING.
000150*09/30/90  M.S.  ADDED SHOW-STATUS 88-LEVELS FOR THE HOUSEFULL RULE.
000160*06/14/99  D.P.  ADDED SHOW-DATE-R/SHOW-START-TIME-R REDEFINES FOR
000170*06/14/99  D.P.  THE AFTERNOON-SHOW AND PAST-SHOW-DATE EDITS (Y2K
000180*06/14/99  D.P.  CLEAN-UP - DATE FIELD WAS ALREADY CCYYMMDD).
000190*
000200    FD  SHOW-FILE
000210        LABEL RECORDS ARE STANDARD.
000220    01  SHOW-RECORD.
000230        05  SHOW-ID                   PIC 9(9).
000240        05  SHOW-MOVIE-ID             PIC 9(9).
000250        05  SHOW-THEATRE-ID           PIC 9(9).
000260        05  SHOW-SCREEN-ID            PIC 9(9).
000270        05  SHOW-DATE                 PIC 9(8).
000280        05  SHOW-DATE-R REDEFINES SHOW-DATE.
000290            10  SHOW-DATE-CCYY        PIC 9(4).
000300            10  SHOW-DATE-MM          PIC 9(2).
000310            10  SHOW-DATE-DD          PIC 9(2).
000320        05  SHOW-START-TIME           PIC 9(4).
000330        05  SHOW-START-TIME-R REDEFINES SHOW-START-TIME.
000340            10  SHOW-START-HH         PIC 9(2).
000350            10  SHOW-START-MM         PIC 9(2).
000360        05  SHOW-END-TIME             PIC 9(4).
000370        05  SHOW-STATUS               PIC X(16).
000380            88  SHOW-SCHEDULED        VALUE "SCHEDULED       ".
000390            88  SHOW-OPEN-FOR-BOOK    VALUE "OPEN_FOR_BOOKING".
000400            88  SHOW-ALMOST-FULL      VALUE "ALMOST_FULL     ".
000410            88  SHOW-HOUSEFULL        VALUE "HOUSEFULL       ".
000420            88  SHOW-CANCELLED        VALUE "CANCELLED       ".
000430            88  SHOW-COMPLETED        VALUE "COMPLETED       ".
000440        05  SHOW-AVAILABLE-SEATS      PIC 9(5).
000450        05  FILLER                    PIC X(09).
