000100*PL-LOOK-FOR-MOVIE-RECORD.CBL
000110*
000120*Scans MOVIE-FILE from the front for the record whose MOVIE-ID
000130*matches LOOKUP-MOVIE-ID.  Straight sequential search - see the
000140*remarks in PL-LOOK-FOR-SHOW-RECORD.CBL.
000150*
000160*Calling program must declare, in WORKING-STORAGE:
000170*    77  LOOKUP-MOVIE-ID           PIC 9(9) COMP.
000180*    01  W-FOUND-MOVIE-RECORD      PIC X.
000190*        88  FOUND-MOVIE-RECORD    VALUE "Y".
000200*
000210*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000220*
000230LOOK-FOR-MOVIE-RECORD.
000240*
000250   MOVE "N" TO W-FOUND-MOVIE-RECORD.
000260   CLOSE MOVIE-FILE.
000270   OPEN I-O MOVIE-FILE.
000280   MOVE "N" TO W-END-OF-FILE.
000290   PERFORM SCAN-MOVIE-FILE-FOR-KEY
000300       UNTIL FOUND-MOVIE-RECORD OR END-OF-FILE.
000310*
000320LOOK-FOR-MOVIE-RECORD-EXIT.
000330   EXIT.
000340*---------------------------------------------------------------
000350*
000360SCAN-MOVIE-FILE-FOR-KEY.
000370*
000380   READ MOVIE-FILE NEXT RECORD
000390       AT END
000400           MOVE "Y" TO W-END-OF-FILE.
000410   IF NOT END-OF-FILE
000420      IF MOVIE-ID EQUAL LOOKUP-MOVIE-ID
000430         MOVE "Y" TO W-FOUND-MOVIE-RECORD.
000440*
000450SCAN-MOVIE-FILE-FOR-KEY-EXIT.
000460   EXIT.
000470*---------------------------------------------------------------
