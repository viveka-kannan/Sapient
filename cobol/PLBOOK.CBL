000100*PLBOOK.CBL
000110*
000120*Paragraphs shared by the two interactive booking programs
000130*(BOOKING-LOOKUP and CANCEL-BOOKING) - prompt for a booking
000140*reference, search for it, and display what was found.  Cut from
000150*the same cloth as the old system's PLVOUCHER.CBL.
000160*
000170*Calling program must declare, in WORKING-STORAGE:
000180*    77  ENTRY-BOOKING-REFERENCE   PIC X(16).
000190*    77  LOOKUP-BOOKING-REFERENCE  PIC X(16).
000200*    01  W-FOUND-BOOKING-RECORD    PIC X.
000210*        88  FOUND-BOOKING-RECORD  VALUE "Y".
000220*    77  DUMMY                     PIC X.
000230*
000240*07/07/94  R.T.  ORIGINAL CODING.
000250*
000260 GET-AN-EXISTANT-BOOKING-REFERENCE.
000270*
000280    MOVE SPACES TO ENTRY-BOOKING-REFERENCE.
000290    DISPLAY "INFORM A BOOKING REFERENCE TO SEARCH (<ENTER> TO QUIT)".
000300    ACCEPT ENTRY-BOOKING-REFERENCE.
000310*
000320    IF ENTRY-BOOKING-REFERENCE EQUAL SPACES
000330       DISPLAY "PROGRAM TERMINATED !"
000340    ELSE
000350       MOVE ENTRY-BOOKING-REFERENCE TO LOOKUP-BOOKING-REFERENCE
000360       PERFORM LOOK-FOR-BOOKING-RECORD
000370       IF NOT FOUND-BOOKING-RECORD
000380          DISPLAY "BOOKING REFERENCE NOT FOUND ! ".
000390*
000400 GET-AN-EXISTANT-BOOKING-REFERENCE-EXIT.
000410    EXIT.
000420*---------------------------------------------------------------
000430*
000440 DISPLAY-BOOKING-RECORD.
000450*
000460    DISPLAY "BOOKING REFERENCE..: " BOOKING-REFERENCE.
000470    DISPLAY "CUSTOMER NAME......: " BOOKING-CUSTOMER-NAME.
000480    DISPLAY "CUSTOMER EMAIL.....: " BOOKING-CUSTOMER-EMAIL.
000490    DISPLAY "CUSTOMER PHONE.....: " BOOKING-CUSTOMER-PHONE.
000500    DISPLAY "NUMBER OF SEATS....: " BOOKING-SEAT-COUNT.
000510    DISPLAY "BASE AMOUNT........: " BOOKING-BASE-AMOUNT.
000520    DISPLAY "DISCOUNT AMOUNT....: " BOOKING-DISCOUNT-AMOUNT.
000530    DISPLAY "DISCOUNT APPLIED...: " BOOKING-DISCOUNT-DESC.
000540    DISPLAY "FINAL AMOUNT.......: " BOOKING-FINAL-AMOUNT.
000550    DISPLAY "STATUS.............: " BOOKING-STATUS.
000560    DISPLAY "PAYMENT STATUS.....: " BOOKING-PAYMENT-STATUS.
000570*
000580 DISPLAY-BOOKING-RECORD-EXIT.
000590    EXIT.
000600*---------------------------------------------------------------
