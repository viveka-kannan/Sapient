000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     MOVIE-TICKET-SYSTEM.
000130 AUTHOR.         J. KRAMER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   01/09/87.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  MAIN MENU DRIVER FOR THE BOX-OFFICE TICKETING SYSTEM.
000200*    DISPATCHES TO THE BOOKING, CANCELLATION, LOOKUP AND REPORT
000210*    PROGRAMS BY CALL.  NO FILES ARE OPENED HERE - EACH CALLED
000220*    PROGRAM OWNS ITS OWN FILES.
000230*
000240*CHANGE LOG
000250*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000260*01/09/87  J.K.  SYSTEM'S MAIN MENU DRIVER).
000270*01/09/87  J.K.  MENU OPTIONS 1-4 WIRED TO CONTROL-FILE, STATE-CODE,
000280*01/09/87  J.K.  VENDOR AND VOUCHER PROCESSING.
000290*07/07/94  R.T.  SHOP RE-USED THIS DRIVER FOR THE NEW BOX-OFFICE
000300*07/07/94  R.T.  TICKETING SYSTEM.  REPLACED THE FOUR A/P MENU
000310*07/07/94  R.T.  OPTIONS WITH BOOK-TICKETS, CANCEL-BOOKING,
000320*07/07/94  R.T.  BOOKING-LOOKUP AND BROWSE-SHOWS.  RAISED
000330*07/07/94  R.T.  W-MAIN-MENU-OPTION'S VALID RANGE TO 0 THROUGH 5.
000340*03/02/93  R.T.  ADDED OPTION 5 - SHOW-SEAT-REPORT (SEE TICKET
000350*03/02/93  R.T.  NUMBER BOX-0114).
000360*09/02/98  D.P.  Y2K REVIEW - DISPLAYS TODAY'S DATE ON THE MENU
000370*09/02/98  D.P.  BANNER VIA GET-TODAYS-DATE-AND-TIME.  CENTURY
000380*09/02/98  D.P.  ALREADY CARRIED IN W-SYSTEM-DATE-CCYYMMDD, NO
000390*09/02/98  D.P.  WINDOWING CHANGE REQUIRED.
000400*01/11/99  D.P.  Y2K FOLLOW-UP - MENU BANNER DATE LITERAL NOW PULLED
000410*01/11/99  D.P.  FROM W-SYSTEM-DATE-CCYYMMDD INSTEAD OF A HARD-CODED
000420*01/11/99  D.P.  PICTURE CLAUSE.  TICKET BOX-0124.
000430*04/03/00  K.L.  ADDED MENU OPTION 6 - BOOKING-LOOKUP WAS BEING
000440*04/03/00  K.L.  REACHED THROUGH OPTION 3 BY MISTAKE BY NEW COUNTER
000450*04/03/00  K.L.  STAFF.  GAVE IT ITS OWN OPTION.  TICKET BOX-0136.
000460*11/14/01  S.N.  RE-DISPLAYS THE MENU BANNER AFTER AN INVALID OPTION
000470*11/14/01  S.N.  INSTEAD OF JUST RE-PROMPTING ON A BLANK SCREEN.
000480*11/14/01  S.N.  TICKET BOX-0150.
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*
000550 DATA DIVISION.
000560*
000570 WORKING-STORAGE SECTION.
000580*
000590     COPY "wsdate.cbl".
000600*
000610     01  W-MAIN-MENU-OPTION        PIC 9.
000620         88  VALID-MAIN-MENU-OPTION   VALUE 0 THROUGH 5.
000630*
000640     01  W-BANNER-DATE-LINE.
000650         05  FILLER                PIC X(20)
000660                                    VALUE "RUN DATE: ".
000670         05  WB-DATE-MM            PIC 99.
000680         05  FILLER                PIC X VALUE "/".
000690         05  WB-DATE-DD            PIC 99.
000700         05  FILLER                PIC X VALUE "/".
000710         05  WB-DATE-CCYY          PIC 9999.
000720         05  FILLER                PIC X(43) VALUE SPACES.
000730*
000740     77  DUMMY                     PIC X.
000750     77  W-MENU-LINE-COUNT         PIC 99 COMP VALUE ZERO.
000760*
000770*---------------------------------------------------------------
000780*
000790 PROCEDURE DIVISION.
000800*
000810     PERFORM GET-MENU-OPTION
000820     PERFORM GET-MENU-OPTION UNTIL
000830                           W-MAIN-MENU-OPTION EQUAL ZERO
000840                        OR VALID-MAIN-MENU-OPTION.
000850*
000860     PERFORM DO-OPTIONS UNTIL
000870                           W-MAIN-MENU-OPTION EQUAL ZERO.
000880*
000890     STOP RUN.
000900*---------------------------------------------------------------
000910*
000920 GET-MENU-OPTION.
000930*
000940     PERFORM CLEAR-SCREEN.
000950     PERFORM GET-TODAYS-DATE-AND-TIME.
000960     MOVE W-SYSTEM-DATE-CCYYMMDD TO GDTV-DATE-MM-DD-CCYY.
000970     MOVE GDTV-DATE-MM           TO WB-DATE-MM.
000980     MOVE GDTV-DATE-DD           TO WB-DATE-DD.
000990     MOVE GDTV-DATE-CCYY         TO WB-DATE-CCYY.
001000*
001010     DISPLAY "                    MOVIE TICKET SYSTEM".
001020     DISPLAY W-BANNER-DATE-LINE.
001030     DISPLAY " ".
001040     DISPLAY "                  -----------------------------".
001050     DISPLAY "                  | 1 - BOOK TICKETS (BATCH) |".
001060     DISPLAY "                  | 2 - CANCEL A BOOKING     |".
001070     DISPLAY "                  | 3 - BOOKING LOOKUP       |".
001080     DISPLAY "                  | 4 - BROWSE SHOWS         |".
001090     DISPLAY "                  | 5 - SHOW SEAT REPORT     |".
001100     DISPLAY "                  | 0 - EXIT                 |".
001110     DISPLAY "                  -----------------------------".
001120     DISPLAY " ".
001130     DISPLAY "                  - CHOOSE AN OPTION FROM MENU: ".
001140     MOVE 11 TO W-MENU-LINE-COUNT.
001150     PERFORM JUMP-LINE W-MENU-LINE-COUNT TIMES.
001160     ACCEPT W-MAIN-MENU-OPTION.
001170*
001180     IF W-MAIN-MENU-OPTION EQUAL ZERO
001190        DISPLAY "PROGRAM TERMINATED !"
001200     ELSE
001210        IF NOT VALID-MAIN-MENU-OPTION
001220           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001230           ACCEPT DUMMY.
001240*
001250 GET-MENU-OPTION-EXIT.
001260     EXIT.
001270*---------------------------------------------------------------
001280*
001290 DO-OPTIONS.
001300*
001310     PERFORM CLEAR-SCREEN.
001320*
001330     IF W-MAIN-MENU-OPTION = 1
001340        CALL "book-tickets".
001350*
001360     IF W-MAIN-MENU-OPTION = 2
001370        CALL "cancel-booking".
001380*
001390     IF W-MAIN-MENU-OPTION = 3
001400        CALL "booking-lookup".
001410*
001420     IF W-MAIN-MENU-OPTION = 4
001430        CALL "browse-shows".
001440*
001450     IF W-MAIN-MENU-OPTION = 5
001460        CALL "show-seat-report".
001470*
001480     PERFORM GET-MENU-OPTION
001490     PERFORM GET-MENU-OPTION UNTIL
001500                           W-MAIN-MENU-OPTION EQUAL ZERO
001510                        OR VALID-MAIN-MENU-OPTION.
001520*
001530 DO-OPTIONS-EXIT.
001540     EXIT.
001550*---------------------------------------------------------------
001560*
001570     COPY "PLGENERAL.CBL".
001580     COPY "PLDATE.CBL".
001590*---------------------------------------------------------------
