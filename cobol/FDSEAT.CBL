000100*FDSEAT.CBL
000110*FD and record layout for SEAT-FILE - one entry per physical
000120*seat in a screen.  Generated once by the box-office setup run
000130*and never rewritten by the transaction programs.
000140*01/09/87  J.K.  ORIGINAL CODING.
000150*04/22/94  R.T.  ADDED SEAT-RECORD-BY-LOCATION REDEFINES FOR THE
000160*04/22/94  R.T.  SEAT-GENERATION UTILITY (SCREEN/ROW/SEAT ORDER).
000170*
000180    FD  SEAT-FILE
000190        LABEL RECORDS ARE STANDARD.
000200    01  SEAT-RECORD.
000210        05  SEAT-ID                   PIC 9(9).
000220        05  SEAT-SCREEN-ID            PIC 9(9).
000230        05  SEAT-ROW-NUMBER           PIC X(2).
000240        05  SEAT-NUMBER               PIC 9(3).
000250        05  SEAT-CATEGORY             PIC X(7).
000260            88  SEAT-CAT-REGULAR      VALUE "REGULAR".
000270            88  SEAT-CAT-PREMIUM      VALUE "PREMIUM".
000280            88  SEAT-CAT-VIP          VALUE "VIP    ".
000290        05  SEAT-BASE-PRICE           PIC S9(7)V99.
000300        05  FILLER                    PIC X(11).
000310*
000320    01  SEAT-RECORD-BY-LOCATION REDEFINES SEAT-RECORD.
000330        05  SBL-SEAT-ID               PIC 9(9).
000340        05  SBL-SCREEN-ID             PIC 9(9).
000350        05  SBL-ROW-NUMBER            PIC X(2).
000360        05  SBL-SEAT-NUMBER           PIC 9(3).
000370        05  FILLER                    PIC X(20).
