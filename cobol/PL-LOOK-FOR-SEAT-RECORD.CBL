000100*PL-LOOK-FOR-SEAT-RECORD.CBL
000110*
000120*Scans SEAT-FILE from the front for the record whose SEAT-ID
000130*matches LOOKUP-SEAT-ID.  Straight sequential search - see the
000140*remarks in PL-LOOK-FOR-SHOW-RECORD.CBL.
000150*
000160*Calling program must declare, in WORKING-STORAGE:
000170*    77  LOOKUP-SEAT-ID            PIC 9(9) COMP.
000180*    01  W-FOUND-SEAT-RECORD       PIC X.
000190*        88  FOUND-SEAT-RECORD     VALUE "Y".
000200*
000210*02/11/87  J.K.  ORIGINAL CODING.
000220*
000230 LOOK-FOR-SEAT-RECORD.
000240*
000250    MOVE "N" TO W-FOUND-SEAT-RECORD.
000260    CLOSE SEAT-FILE.
000270    OPEN I-O SEAT-FILE.
000280    MOVE "N" TO W-END-OF-FILE.
000290    PERFORM SCAN-SEAT-FILE-FOR-KEY
000300        UNTIL FOUND-SEAT-RECORD OR END-OF-FILE.
000310*
000320 LOOK-FOR-SEAT-RECORD-EXIT.
000330    EXIT.
000340*---------------------------------------------------------------
000350*
000360 SCAN-SEAT-FILE-FOR-KEY.
000370*
000380    READ SEAT-FILE NEXT RECORD
000390        AT END
000400            MOVE "Y" TO W-END-OF-FILE.
000410    IF NOT END-OF-FILE
000420       IF SEAT-ID EQUAL LOOKUP-SEAT-ID
000430          MOVE "Y" TO W-FOUND-SEAT-RECORD.
000440*
000450 SCAN-SEAT-FILE-FOR-KEY-EXIT.
000460    EXIT.
000470*---------------------------------------------------------------
