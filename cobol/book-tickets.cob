000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     BOOK-TICKETS.
000130 AUTHOR.         R. TANNER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   07/07/94.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  NIGHTLY BATCH TRANSACTION PROGRAM - READS ONE BOOKING
000200*    REQUEST PER RECORD FROM BOOKING-REQUEST-FILE, VALIDATES THE
000210*    SHOW AND THE REQUESTED SEATS, PRICES THE TICKETS AND POSTS A
000220*    NEW BOOKING.  REWRITES THE MATCHED SHOW-SEAT ROWS TO BOOKED AND
000230*    DECREMENTS THE SHOW'S AVAILABLE-SEATS COUNT.  REJECTED REQUESTS
000240*    ARE LISTED ON THE CONSOLE WITH A REASON, NOT POSTED.
000250*
000260*CHANGE LOG
000270*07/07/94  R.T.  ORIGINAL CODING - ADAPTED FROM THE OLD VOUCHER
000280*07/07/94  R.T.  PAYMENT PROGRAM'S SELECT-VALIDATE-POST SHAPE.
000290*08/19/95  M.S.  RAISED SEAT-IDS TABLE FROM 10 TO 20 OCCURS ALONG
000300*08/19/95  M.S.  WITH FDBKREQ.CBL - GROUP SALES DESK NEEDED BIGGER
000310*08/19/95  M.S.  PARTIES.
000320*09/02/98  D.P.  Y2K REVIEW - PAST-SHOW EDIT NOW COMPARES FULL
000330*09/02/98  D.P.  CCYYMMDD/HHMM VALUES, NO 2-DIGIT YEAR ANYWHERE IN
000340*09/02/98  D.P.  THIS PROGRAM.
000350*01/11/99  D.P.  Y2K FOLLOW-UP - PAST-SHOW EDIT NOW REJECTS ANY SHOW
000360*01/11/99  D.P.  WHOSE CCYYMMDD IS BEFORE THE SYSTEM DATE, REGARDLESS
000370*01/11/99  D.P.  OF CENTURY.  TICKET BOX-0123.
000380*04/03/00  K.L.  RAISED THE PARTY SIZE ACCEPTED ON FDBKREQ.CBL FROM
000390*04/03/00  K.L.  20 TO 40 SEAT-IDS - GROUP SALES DESK WAS SPLITTING
000400*04/03/00  K.L.  LARGE PARTIES INTO TWO BOOKINGS.  TICKET BOX-0135.
000410*11/14/01  S.N.  AVAILABLE-SEATS NOW RE-READ FROM SHOW-FILE IMMEDIATELY
000420*11/14/01  S.N.  BEFORE THE POST, NOT CACHED FROM THE OPENING READ -
000430*11/14/01  S.N.  CLOSED A WINDOW WHERE TWO COUNTERS COULD OVERSELL THE
000440*11/14/01  S.N.  SAME SHOW.  TICKET BOX-0149.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*
000540     COPY "SLBKREQ.CBL".
000550     COPY "SLSHOW.CBL".
000560     COPY "SLSEAT.CBL".
000570     COPY "SLSHSEAT.CBL".
000580     COPY "SLBOOK.CBL".
000590*
000600 DATA DIVISION.
000610 FILE SECTION.
000620*
000630     COPY "FDBKREQ.CBL".
000640     COPY "FDSHOW.CBL".
000650     COPY "FDSEAT.CBL".
000660     COPY "FDSHSEAT.CBL".
000670     COPY "FDBOOK.CBL".
000680*
000690 WORKING-STORAGE SECTION.
000700*
000710     COPY "wsdate.cbl".
000720*
000730     01  W-END-OF-FILE             PIC X.
000740         88  END-OF-FILE           VALUE "Y".
000750*
000760     01  W-FOUND-SHOW-RECORD       PIC X.
000770         88  FOUND-SHOW-RECORD     VALUE "Y".
000780*
000790     01  W-FOUND-SHOWSEAT-RECORD   PIC X.
000800         88  FOUND-SHOWSEAT-RECORD VALUE "Y".
000810*
000820     01  W-REJECT-REQUEST          PIC X.
000830         88  REJECT-REQUEST        VALUE "Y".
000840*
000850     01  W-REJECT-REASON           PIC X(40).
000860*
000870     77  LOOKUP-SHOW-ID            PIC 9(9) COMP.
000880     77  LOOKUP-SEAT-ID            PIC 9(9) COMP.
000890     77  LOOKUP-BOOKING-ID         PIC 9(9) COMP.
000900     77  LOOKUP-SHOW-SEAT-ID       PIC 9(9) COMP.
000910*
000920     77  AB-TIE-BREAKER            PIC 999 COMP VALUE ZERO.
000930     77  AB-CENTURY-PART           PIC 99 COMP.
000940     77  AB-YYMMDD-PART            PIC 9(6) COMP.
000950*
000960     01  PR-SEAT-PRICE-TABLE.
000970         05  PR-SEAT-PRICE         OCCURS 20 TIMES
000980                                   PIC S9(7)V99 COMP-3.
000990     01  W-MATCHED-SHOWSEAT-IDS.
001000         05  W-MATCHED-SEAT-ID     OCCURS 20 TIMES
001010                                   PIC 9(9) COMP.
001020     77  PR-SEAT-COUNT             PIC 9(2)  COMP.
001030     77  PR-AFTERNOON-SHOW         PIC X     VALUE "N".
001040         88  PR-IS-AFTERNOON-SHOW  VALUE "Y".
001050     77  PR-BASE-AMOUNT            PIC S9(7)V99.
001060     77  PR-DISCOUNT-AMOUNT        PIC S9(7)V99.
001070     77  PR-FINAL-AMOUNT           PIC S9(7)V99.
001080     01  PR-DISCOUNT-DESC          PIC X(60).
001090     77  PR-CHEAPEST-PRICE         PIC S9(7)V99.
001100     77  PR-RUNNING-DISCOUNT       PIC S9(9)V9999 COMP-3.
001110     77  PR-AFTERNOON-AMOUNT       PIC S9(7)V99.
001120     77  PR-THIRD-AMOUNT           PIC S9(7)V99.
001130     77  PR-SUBSCRIPT              PIC 9(2)  COMP.
001140     01  PR-OFFER-1                PIC X(30).
001150     01  PR-OFFER-2                PIC X(30).
001160*
001170     77  W-SEAT-SUBSCRIPT          PIC 9(2)  COMP.
001180     77  W-REQUESTED-SEAT-COUNT    PIC 9(2)  COMP.
001190     77  W-MATCHED-SEAT-COUNT      PIC 9(2)  COMP.
001200     77  W-REQUESTS-READ           PIC 9(7)  COMP.
001210     77  W-REQUESTS-POSTED         PIC 9(7)  COMP.
001220     77  W-REQUESTS-REJECTED       PIC 9(7)  COMP.
001230*
001240     01  W-TODAY-AND-SHOW-TIME-R.
001250         05  W-SHOW-DATE-AND-TIME  PIC 9(12).
001260         05  W-SHOW-DATE-TIME-R REDEFINES W-SHOW-DATE-AND-TIME.
001270             10  W-SHOWDT-DATE     PIC 9(8).
001280             10  W-SHOWDT-TIME     PIC 9(4).
001290     01  W-NOW-DATE-AND-TIME-R.
001300         05  W-NOW-DATE-AND-TIME   PIC 9(12).
001310         05  W-NOW-DATE-TIME-R REDEFINES W-NOW-DATE-AND-TIME.
001320             10  W-NOWDT-DATE      PIC 9(8).
001330             10  W-NOWDT-TIME      PIC 9(4).
001340*
001350*---------------------------------------------------------------
001360*
001370 PROCEDURE DIVISION.
001380*
001390     OPEN INPUT BOOKING-REQUEST-FILE.
001400     OPEN I-O SHOW-FILE.
001410     OPEN I-O SHOW-SEAT-FILE.
001420     OPEN I-O BOOKING-FILE.
001430*
001440     MOVE ZEROS TO W-REQUESTS-READ.
001450     MOVE ZEROS TO W-REQUESTS-POSTED.
001460     MOVE ZEROS TO W-REQUESTS-REJECTED.
001470     MOVE "N" TO W-END-OF-FILE.
001480*
001490     PERFORM READ-BOOKING-REQUEST-NEXT-RECORD
001500         THRU READ-BOOKING-REQUEST-NEXT-RECORD-EXIT.
001510     PERFORM PROCESS-ONE-REQUEST
001520         THRU PROCESS-ONE-REQUEST-EXIT
001530         UNTIL END-OF-FILE.
001540*
001550     DISPLAY "BOOK-TICKETS BATCH COMPLETE".
001560     DISPLAY "REQUESTS READ.....: " W-REQUESTS-READ.
001570     DISPLAY "BOOKINGS POSTED...: " W-REQUESTS-POSTED.
001580     DISPLAY "REQUESTS REJECTED.: " W-REQUESTS-REJECTED.
001590*
001600     CLOSE BOOKING-REQUEST-FILE.
001610     CLOSE SHOW-FILE.
001620     CLOSE SHOW-SEAT-FILE.
001630     CLOSE BOOKING-FILE.
001640*
001650     STOP RUN.
001660*---------------------------------------------------------------
001670*
001680 READ-BOOKING-REQUEST-NEXT-RECORD.
001690*
001700     READ BOOKING-REQUEST-FILE NEXT RECORD
001710         AT END
001720             MOVE "Y" TO W-END-OF-FILE.
001730*
001740 READ-BOOKING-REQUEST-NEXT-RECORD-EXIT.
001750     EXIT.
001760*---------------------------------------------------------------
001770*
001780 PROCESS-ONE-REQUEST.
001790*
001800     ADD 1 TO W-REQUESTS-READ.
001810     MOVE "N" TO W-REJECT-REQUEST.
001820     MOVE SPACES TO W-REJECT-REASON.
001830*
001840     PERFORM VALIDATE-THE-SHOW
001850         THRU VALIDATE-THE-SHOW-EXIT.
001860     IF NOT REJECT-REQUEST
001870        PERFORM MATCH-THE-REQUESTED-SEATS
001880            THRU MATCH-THE-REQUESTED-SEATS-EXIT.
001890     IF NOT REJECT-REQUEST
001900        PERFORM PRICE-AND-POST-THE-BOOKING
001910            THRU PRICE-AND-POST-THE-BOOKING-EXIT
001920        ADD 1 TO W-REQUESTS-POSTED
001930     ELSE
001940        DISPLAY "REJECTED - SHOW " BR-SHOW-ID ": " W-REJECT-REASON
001950        ADD 1 TO W-REQUESTS-REJECTED.
001960*
001970     PERFORM READ-BOOKING-REQUEST-NEXT-RECORD
001980         THRU READ-BOOKING-REQUEST-NEXT-RECORD-EXIT.
001990*
002000 PROCESS-ONE-REQUEST-EXIT.
002010     EXIT.
002020*---------------------------------------------------------------
002030*
002040 VALIDATE-THE-SHOW.
002050*
002060     MOVE BR-SHOW-ID TO LOOKUP-SHOW-ID.
002070     PERFORM LOOK-FOR-SHOW-RECORD.
002080     IF NOT FOUND-SHOW-RECORD
002090        MOVE "Y" TO W-REJECT-REQUEST
002100        MOVE "SHOW NOT FOUND" TO W-REJECT-REASON
002110        GO TO VALIDATE-THE-SHOW-EXIT.
002120*
002130     IF SHOW-CANCELLED
002140        MOVE "Y" TO W-REJECT-REQUEST
002150        MOVE "SHOW HAS BEEN CANCELLED" TO W-REJECT-REASON
002160        GO TO VALIDATE-THE-SHOW-EXIT.
002170*
002180     IF SHOW-COMPLETED
002190        MOVE "Y" TO W-REJECT-REQUEST
002200        MOVE "SHOW HAS ALREADY BEEN COMPLETED" TO W-REJECT-REASON
002210        GO TO VALIDATE-THE-SHOW-EXIT.
002220*
002230     IF SHOW-HOUSEFULL
002240        MOVE "Y" TO W-REJECT-REQUEST
002250        MOVE "SHOW IS HOUSEFULL" TO W-REJECT-REASON
002260        GO TO VALIDATE-THE-SHOW-EXIT.
002270*
002280     PERFORM CHECK-SHOW-NOT-IN-THE-PAST
002290         THRU CHECK-SHOW-NOT-IN-THE-PAST-EXIT.
002300*
002310 VALIDATE-THE-SHOW-EXIT.
002320     EXIT.
002330*---------------------------------------------------------------
002340*
002350 CHECK-SHOW-NOT-IN-THE-PAST.
002360*
002370     PERFORM GET-TODAYS-DATE-AND-TIME.
002380     MOVE SHOW-DATE TO W-SHOWDT-DATE.
002390     MOVE SHOW-START-TIME TO W-SHOWDT-TIME.
002400     MOVE W-SYSTEM-DATE-CCYYMMDD TO W-NOWDT-DATE.
002410     COMPUTE W-NOWDT-TIME = (W-SYSTEM-TIME-HH * 100) + W-SYSTEM-TIME-MM.
002420     IF W-SHOW-DATE-AND-TIME LESS THAN W-NOW-DATE-AND-TIME
002430        MOVE "Y" TO W-REJECT-REQUEST
002440        MOVE "CANNOT BOOK TICKETS FOR A PAST SHOW" TO W-REJECT-REASON.
002450*
002460 CHECK-SHOW-NOT-IN-THE-PAST-EXIT.
002470     EXIT.
002480*---------------------------------------------------------------
002490*
002500 MATCH-THE-REQUESTED-SEATS.
002510*
002520     MOVE BR-SEAT-COUNT TO W-REQUESTED-SEAT-COUNT.
002530     MOVE ZEROS TO W-MATCHED-SEAT-COUNT.
002540     MOVE BR-SHOW-ID TO LOOKUP-SHOW-ID.
002550     PERFORM MATCH-ONE-REQUESTED-SEAT
002560         THRU MATCH-ONE-REQUESTED-SEAT-EXIT
002570         VARYING W-SEAT-SUBSCRIPT FROM 1 BY 1
002580         UNTIL W-SEAT-SUBSCRIPT GREATER THAN W-REQUESTED-SEAT-COUNT.
002590*
002600     IF W-MATCHED-SEAT-COUNT NOT EQUAL W-REQUESTED-SEAT-COUNT
002610        MOVE "Y" TO W-REJECT-REQUEST
002620        STRING "SOME SEATS NO LONGER AVAILABLE - REQUESTED "
002630               W-REQUESTED-SEAT-COUNT DELIMITED BY SIZE
002640               " AVAILABLE " DELIMITED BY SIZE
002650               W-MATCHED-SEAT-COUNT DELIMITED BY SIZE
002660           INTO W-REJECT-REASON.
002670*
002680 MATCH-THE-REQUESTED-SEATS-EXIT.
002690     EXIT.
002700*---------------------------------------------------------------
002710*
002720 MATCH-ONE-REQUESTED-SEAT.
002730*
002740     MOVE BR-SEAT-IDS (W-SEAT-SUBSCRIPT) TO LOOKUP-SEAT-ID.
002750     PERFORM LOOK-FOR-SHOWSEAT-RECORD.
002760     IF FOUND-SHOWSEAT-RECORD AND SS-AVAILABLE
002770        ADD 1 TO W-MATCHED-SEAT-COUNT
002780        MOVE SS-PRICE TO PR-SEAT-PRICE (W-MATCHED-SEAT-COUNT)
002790        MOVE SS-SHOW-SEAT-ID TO W-MATCHED-SEAT-ID (W-MATCHED-SEAT-COUNT).
002800*
002810 MATCH-ONE-REQUESTED-SEAT-EXIT.
002820     EXIT.
002830*---------------------------------------------------------------
002840*
002850 PRICE-AND-POST-THE-BOOKING.
002860*
002870     MOVE W-MATCHED-SEAT-COUNT TO PR-SEAT-COUNT.
002880     PERFORM AFTERNOON-SHOW-CHECK.
002890     PERFORM CALCULATE-PRICING.
002900*
002910     MOVE SPACES TO BOOKING-RECORD.
002920     MOVE BR-CUSTOMER-NAME TO BOOKING-CUSTOMER-NAME.
002930     MOVE BR-CUSTOMER-EMAIL TO BOOKING-CUSTOMER-EMAIL.
002940     MOVE BR-CUSTOMER-PHONE TO BOOKING-CUSTOMER-PHONE.
002950     MOVE W-MATCHED-SEAT-COUNT TO BOOKING-SEAT-COUNT.
002960     MOVE PR-BASE-AMOUNT TO BOOKING-BASE-AMOUNT.
002970     MOVE PR-DISCOUNT-AMOUNT TO BOOKING-DISCOUNT-AMOUNT.
002980     MOVE PR-FINAL-AMOUNT TO BOOKING-FINAL-AMOUNT.
002990     MOVE PR-DISCOUNT-DESC TO BOOKING-DISCOUNT-DESC.
003000     MOVE BR-SHOW-ID TO BOOKING-SHOW-ID.
003010*
003020     PERFORM ADD-NEW-BOOKING.
003030*
003040     PERFORM REWRITE-THE-MATCHED-SHOWSEATS
003050         THRU REWRITE-THE-MATCHED-SHOWSEATS-EXIT
003060         VARYING W-SEAT-SUBSCRIPT FROM 1 BY 1
003070         UNTIL W-SEAT-SUBSCRIPT GREATER THAN W-MATCHED-SEAT-COUNT.
003080*
003090     SUBTRACT W-MATCHED-SEAT-COUNT FROM SHOW-AVAILABLE-SEATS.
003100     REWRITE SHOW-RECORD.
003110*
003120     DISPLAY "BOOKED " BOOKING-REFERENCE " FOR SHOW " BR-SHOW-ID
003130             " - " W-MATCHED-SEAT-COUNT " SEAT(S), FINAL AMOUNT "
003140             PR-FINAL-AMOUNT.
003150*
003160 PRICE-AND-POST-THE-BOOKING-EXIT.
003170     EXIT.
003180*---------------------------------------------------------------
003190*
003200 REWRITE-THE-MATCHED-SHOWSEATS.
003210*
003220     MOVE W-MATCHED-SEAT-ID (W-SEAT-SUBSCRIPT) TO LOOKUP-SHOW-SEAT-ID.
003230     PERFORM LOOK-FOR-SHOWSEAT-BY-SHOWSEAT-ID.
003240     IF FOUND-SHOWSEAT-RECORD
003250        MOVE "BOOKED" TO SS-STATUS
003260        MOVE BOOKING-ID TO SS-BOOKING-ID
003270        REWRITE SHOW-SEAT-RECORD.
003280*
003290 REWRITE-THE-MATCHED-SHOWSEATS-EXIT.
003300     EXIT.
003310*---------------------------------------------------------------
003320*
003330     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
003340     COPY "PL-LOOK-FOR-SHOWSEAT-RECORD.CBL".
003350     COPY "PLPRICE.CBL".
003360     COPY "ADD-NEW-BOOKING.CBL".
003370     COPY "PLDATE.CBL".
003380*---------------------------------------------------------------
