000100*PLSORT.CBL
000110*
000120*Shared "read the sorted work file" paragraph used after a SORT
000130*...GIVING WORK-FILE, the same idiom as the deductibles report.
000140*
000150*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000160*01/09/87  J.K.  SYSTEM'S PLSORT.CBL).
000170*
000180 READ-WORK-NEXT-RECORD.
000190*
000200    READ WORK-FILE NEXT RECORD
000210        AT END
000220            MOVE "Y" TO W-END-OF-FILE.
000230*
000240 READ-WORK-NEXT-RECORD-EXIT.
000250    EXIT.
000260*---------------------------------------------------------------
