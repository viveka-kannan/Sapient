000100*SLSHSEAT.CBL
000110*FILE-CONTROL entry for the per-show seat inventory file
000120*(SHOW-SEAT-FILE) - junction of SHOW-FILE and SEAT-FILE.
000130*02/11/87  J.K.  ORIGINAL CODING.
000140*07/03/91  M.S.  RENAMED ASSIGN FROM SHOWSEAT TO SHSTFILE (8-CHAR LIMIT).
000150*
000160     SELECT SHOW-SEAT-FILE
000170         ASSIGN TO "SHSTFILE"
000180         ORGANIZATION IS SEQUENTIAL.
