000100*SLBKREQ.CBL
000110*FILE-CONTROL entry for the incoming booking-request transaction
000120*file (BOOKING-REQUEST-FILE), one record per ticket request to be
000130*run through the nightly BOOK-TICKETS batch.
000140*03/02/88  R.T.  ORIGINAL CODING - ADDED FOR PHONE-ORDER BATCH.
000150*
000160     SELECT BOOKING-REQUEST-FILE
000170         ASSIGN TO "BKREQFILE"
000180         ORGANIZATION IS SEQUENTIAL.
