000100*SLSCREEN.CBL
000110*FILE-CONTROL entry for the screen master file (SCREEN-FILE).
000120*02/14/2000  K.L.  ORIGINAL CODING - ADDED SO SHOW-SEAT-REPORT
000130*02/14/2000  K.L.  COULD PRINT THE SCREEN NAME INSTEAD OF THE
000140*02/14/2000  K.L.  BARE SCREEN-ID NUMBER (TICKET BOX-0130).
000150*
000160    SELECT SCREEN-FILE
000170        ASSIGN TO "SCRNFILE"
000180        ORGANIZATION IS SEQUENTIAL.
