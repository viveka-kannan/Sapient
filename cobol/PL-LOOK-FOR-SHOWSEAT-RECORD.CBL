000100*PL-LOOK-FOR-SHOWSEAT-RECORD.CBL
000110*
000120*Scans SHOW-SEAT-FILE from the front for the record whose
000130*SS-SHOW-ID and SS-SEAT-ID match LOOKUP-SHOW-ID and LOOKUP-SEAT-ID.
000140*A second entry point, LOOK-FOR-SHOWSEAT-BY-BOOKING, scans for
000150*the show-seat rows carrying a given SS-BOOKING-ID - used by
000160*CANCEL-BOOKING to free every seat on a booking.  A third,
000170*LOOK-FOR-SHOWSEAT-BY-SHOWSEAT-ID, scans on the row's own
000180*SS-SHOW-SEAT-ID - used by BOOK-TICKETS to re-find and rewrite a
000190*row it already matched once during seat availability checking.
000200*
000210*Calling program must declare, in WORKING-STORAGE:
000220*    77  LOOKUP-SHOW-ID            PIC 9(9) COMP.
000230*    77  LOOKUP-SEAT-ID            PIC 9(9) COMP.
000240*    77  LOOKUP-BOOKING-ID         PIC 9(9) COMP.
000250*    77  LOOKUP-SHOW-SEAT-ID       PIC 9(9) COMP.
000260*    01  W-FOUND-SHOWSEAT-RECORD   PIC X.
000270*        88  FOUND-SHOWSEAT-RECORD VALUE "Y".
000280*
000290*02/11/87  J.K.  ORIGINAL CODING.
000300*03/02/93  R.T.  ADDED LOOK-FOR-SHOWSEAT-BY-BOOKING FOR THE
000310*03/02/93  R.T.  CANCEL-BOOKING PROGRAM.
000320*07/07/94  R.T.  ADDED LOOK-FOR-SHOWSEAT-BY-SHOWSEAT-ID FOR THE
000330*07/07/94  R.T.  BOOK-TICKETS PROGRAM.
000340*
000350 LOOK-FOR-SHOWSEAT-RECORD.
000360*
000370    MOVE "N" TO W-FOUND-SHOWSEAT-RECORD.
000380    CLOSE SHOW-SEAT-FILE.
000390    OPEN I-O SHOW-SEAT-FILE.
000400    MOVE "N" TO W-END-OF-FILE.
000410    PERFORM SCAN-SHOWSEAT-FILE-FOR-KEY
000420        UNTIL FOUND-SHOWSEAT-RECORD OR END-OF-FILE.
000430*
000440 LOOK-FOR-SHOWSEAT-RECORD-EXIT.
000450    EXIT.
000460*---------------------------------------------------------------
000470*
000480 SCAN-SHOWSEAT-FILE-FOR-KEY.
000490*
000500    READ SHOW-SEAT-FILE NEXT RECORD
000510        AT END
000520            MOVE "Y" TO W-END-OF-FILE.
000530    IF NOT END-OF-FILE
000540       IF SS-SHOW-ID EQUAL LOOKUP-SHOW-ID
000550          AND SS-SEAT-ID EQUAL LOOKUP-SEAT-ID
000560          MOVE "Y" TO W-FOUND-SHOWSEAT-RECORD.
000570*
000580 SCAN-SHOWSEAT-FILE-FOR-KEY-EXIT.
000590    EXIT.
000600*---------------------------------------------------------------
000610*
000620 LOOK-FOR-SHOWSEAT-BY-BOOKING.
000630*
000640    MOVE "N" TO W-FOUND-SHOWSEAT-RECORD.
000650    CLOSE SHOW-SEAT-FILE.
000660    OPEN I-O SHOW-SEAT-FILE.
000670    MOVE "N" TO W-END-OF-FILE.
000680    PERFORM SCAN-SHOWSEAT-FILE-FOR-BOOKING
000690        UNTIL FOUND-SHOWSEAT-RECORD OR END-OF-FILE.
000700*
000710 LOOK-FOR-SHOWSEAT-BY-BOOKING-EXIT.
000720    EXIT.
000730*---------------------------------------------------------------
000740*
000750 SCAN-SHOWSEAT-FILE-FOR-BOOKING.
000760*
000770    READ SHOW-SEAT-FILE NEXT RECORD
000780        AT END
000790            MOVE "Y" TO W-END-OF-FILE.
000800    IF NOT END-OF-FILE
000810       IF SS-BOOKING-ID EQUAL LOOKUP-BOOKING-ID
000820          MOVE "Y" TO W-FOUND-SHOWSEAT-RECORD.
000830*
000840 SCAN-SHOWSEAT-FILE-FOR-BOOKING-EXIT.
000850    EXIT.
000860*---------------------------------------------------------------
000870*
000880 LOOK-FOR-SHOWSEAT-BY-SHOWSEAT-ID.
000890*
000900    MOVE "N" TO W-FOUND-SHOWSEAT-RECORD.
000910    CLOSE SHOW-SEAT-FILE.
000920    OPEN I-O SHOW-SEAT-FILE.
000930    MOVE "N" TO W-END-OF-FILE.
000940    PERFORM SCAN-SHOWSEAT-FILE-FOR-SHOWSEAT-ID
000950        UNTIL FOUND-SHOWSEAT-RECORD OR END-OF-FILE.
000960*
000970 LOOK-FOR-SHOWSEAT-BY-SHOWSEAT-ID-EXIT.
000980    EXIT.
000990*---------------------------------------------------------------
001000*
001010 SCAN-SHOWSEAT-FILE-FOR-SHOWSEAT-ID.
001020*
001030    READ SHOW-SEAT-FILE NEXT RECORD
001040        AT END
001050            MOVE "Y" TO W-END-OF-FILE.
001060    IF NOT END-OF-FILE
001070       IF SS-SHOW-SEAT-ID EQUAL LOOKUP-SHOW-SEAT-ID
001080          MOVE "Y" TO W-FOUND-SHOWSEAT-RECORD.
001090*
001100 SCAN-SHOWSEAT-FILE-FOR-SHOWSEAT-ID-EXIT.
001110    EXIT.
001120*---------------------------------------------------------------
