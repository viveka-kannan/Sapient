000100*FDSCREEN.CBL
000110*FD and record layout for SCREEN-FILE - one entry per screen in
000120*a theatre.  SCREEN-THEATRE-ID ties the screen back to its owning
000130*THEATRE-RECORD.  Generated once by the box-office setup run and
000140*never rewritten by the transaction programs.
000150*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000160*
000170   FD  SCREEN-FILE
000180       LABEL RECORDS ARE STANDARD.
000190   01  SCREEN-RECORD.
000200       05  SCREEN-ID                 PIC 9(9).
000210       05  SCREEN-THEATRE-ID         PIC 9(9).
000220       05  SCREEN-NAME               PIC X(20).
000230       05  FILLER                    PIC X(12).
