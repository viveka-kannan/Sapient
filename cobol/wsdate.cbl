000100*wsdate.cbl
000110*
000120*WORKING-STORAGE to be used by PLDATE.CBL.
000130*
000140*Variables received from the calling program:
000150*    GDTV-DATE-HEADING       - heading text for the date prompt
000160*    GDTV-FIRST-YEAR-VALID   - first year-limit valid
000170*    GDTV-LAST-YEAR-VALID    - last year-limit valid
000180*    GDTV-ACCEPT-EMPTY-DATE  - "Y" or "N"
000190*Variable returned to the calling program:
000200*    GDTV-DATE (format CCYYMMDD)
000210*
000220*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000230*01/09/87  J.K.  SYSTEM'S DATE-VALIDATION UTILITY).
000240*05/30/91  R.T.  ADDED GDTV-TABLE-MONTH - USED BY THE BOX-OFFICE
000250*05/30/91  R.T.  PRINT PROGRAMS TO SPELL OUT THE SHOW MONTH.
000260*06/14/99  D.P.  ADDED THE GTMV- GROUP BELOW FOR SHOW-TIME (HHMM)
000270*06/14/99  D.P.  VALIDATION - BOOK-TICKETS NEEDED TO CHECK A SHOW'S
000280*06/14/99  D.P.  START-TIME AGAINST THE CURRENT TIME.  Y2K REVIEW OF
000290*06/14/99  D.P.  THIS COPYBOOK FOUND THE CENTURY WAS ALREADY CARRIED
000300*06/14/99  D.P.  IN GDTV-DATE-CCYY - NO DATE-WINDOWING CHANGE NEEDED.
000310*02/02/00  K.L.  EXPANDED THE REMARKS ABOVE TO DOCUMENT GTMV-TIME-
000320*02/02/00  K.L.  HHMM's USE BY SHOW-SEAT-REPORT FOR THE START-TIME
000330*02/02/00  K.L.  EDIT.  NO FIELD CHANGE.  TICKET BOX-0137.
000340*11/14/01  S.N.  REVIEWED GDTV-FIRST-YEAR-VALID/GDTV-LAST-YEAR-VALID -
000350*11/14/01  S.N.  BOTH REMAIN SET BY THE CALLING PROGRAM, NOT HARD-
000360*11/14/01  S.N.  CODED HERE.  NO CHANGE REQUIRED.  TICKET BOX-0151.
000370*
000380     01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
000390     01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
000400         05  GDTV-DATE-MM              PIC 99.
000410             88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
000420         05  GDTV-DATE-DD              PIC 99.
000430         05  GDTV-DATE-CCYY            PIC 9999.
000440*
000450     01  GDTV-MATRIX.
000460         02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
000470             05  GDTV-TABLE-MONTH-NUMBER  PIC 99.
000480             05  GDTV-TABLE-MONTH-NAME    PIC X(09).
000490*
000500     01  W-GDTV-VALID-DATE-INFORMED    PIC X.
000510         88  GDTV-VALID-DATE-INFORMED  VALUE "Y".
000520*
000530     77  GDTV-DATE-TEMP-FOR-CALC       PIC 9(12) COMP-3.
000540     77  GDTV-LEAP-YEAR-REMAINDER      PIC 999 COMP.
000550     77  GDTV-DUMMY                    PIC X.
000560     77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999 COMP.
000570*
000580*---------- Values received from the calling program
000590     77  GDTV-ACCEPT-EMPTY-DATE        PIC X.
000600     77  GDTV-DATE-HEADING             PIC X(79).
000610     77  GDTV-FIRST-YEAR-VALID         PIC 9(4).
000620     77  GDTV-LAST-YEAR-VALID          PIC 9(4).
000630*
000640*---------- Value returned to the calling program (CCYYMMDD)
000650     77  GDTV-DATE                     PIC 9(8).
000660*
000670*---------- Show-time (HHMM) validation group, added for the
000680*---------- booking system's past-show and afternoon-show edits.
000690     01  GTMV-TIME-HHMM                PIC 9(4).
000700     01  FILLER REDEFINES GTMV-TIME-HHMM.
000710         05  GTMV-TIME-HH              PIC 99.
000720             88  GTMV-HOUR-VALID       VALUE 0 THROUGH 23.
000730         05  GTMV-TIME-MM              PIC 99.
000740             88  GTMV-MINUTE-VALID     VALUE 0 THROUGH 59.
000750     77  W-SYSTEM-DATE-CCYYMMDD        PIC 9(8).
000760     01  W-SYSTEM-TIME-HHMMSS          PIC 9(6).
000770     01  FILLER REDEFINES W-SYSTEM-TIME-HHMMSS.
000780         05  W-SYSTEM-TIME-HH          PIC 99.
000790         05  W-SYSTEM-TIME-MM          PIC 99.
000800         05  W-SYSTEM-TIME-SS          PIC 99.
000810     01  AB-BOOKING-TIME-SUFFIX.
000820         05  AB-SUFFIX-HH              PIC 99.
000830         05  AB-SUFFIX-MM              PIC 99.
