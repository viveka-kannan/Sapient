000100*PLPRICE.CBL
000110*
000120*Ticket pricing engine.  Given PR-SEAT-COUNT prices loaded into
000130*PR-SEAT-PRICE (OCCURS 20, loaded by the calling program from the
000140*matched SHOW-SEAT records) and PR-AFTERNOON-SHOW set Y/N, computes
000150*PR-BASE-AMOUNT, PR-DISCOUNT-AMOUNT, PR-FINAL-AMOUNT and builds
000160*PR-DISCOUNT-DESC.  No file I/O - pure calculation, the same shape
000170*as the old system's COMPUTE-THE-DISCOUNT paragraph for volume
000180*vendor discounts.
000190*
000200*Calling program must declare, in WORKING-STORAGE:
000210*    01  PR-SEAT-PRICE-TABLE.
000220*        05  PR-SEAT-PRICE         OCCURS 20 TIMES
000230*                                  PIC S9(7)V99 COMP-3.
000240*    77  PR-SEAT-COUNT             PIC 9(2)  COMP.
000250*    77  PR-AFTERNOON-SHOW         PIC X     VALUE "N".
000260*        88  PR-IS-AFTERNOON-SHOW  VALUE "Y".
000270*    77  PR-BASE-AMOUNT            PIC S9(7)V99.
000280*    77  PR-DISCOUNT-AMOUNT        PIC S9(7)V99.
000290*    77  PR-FINAL-AMOUNT           PIC S9(7)V99.
000300*    01  PR-DISCOUNT-DESC          PIC X(60).
000310*    77  PR-CHEAPEST-PRICE         PIC S9(7)V99.
000320*    77  PR-RUNNING-DISCOUNT       PIC S9(9)V9999 COMP-3.
000330*    77  PR-AFTERNOON-AMOUNT       PIC S9(7)V99.
000340*    77  PR-THIRD-AMOUNT           PIC S9(7)V99.
000350*    77  PR-SUBSCRIPT              PIC 9(2)  COMP.
000360*    01  PR-OFFER-1                PIC X(30).
000370*    01  PR-OFFER-2                PIC X(30).
000380*
000390*11/18/88  J.K.  ORIGINAL CODING - VOLUME DISCOUNT ON VOUCHER AMOUNT.
000400*07/07/94  R.T.  RECUT FOR THE BOX-OFFICE SYSTEM - BASE AMOUNT,
000410*07/07/94  R.T.  AFTERNOON DISCOUNT AND THIRD-TICKET DISCOUNT NOW
000420*07/07/94  R.T.  COMPUTED FROM A TABLE OF SEAT PRICES INSTEAD OF ONE
000430*07/07/94  R.T.  VOUCHER AMOUNT.
000440*09/02/98  D.P.  Y2K REVIEW - NO DATE FIELDS IN THIS PARAGRAPH,
000450*09/02/98  D.P.  NO CHANGE REQUIRED.
000460*
000470 CALCULATE-PRICING.
000480*
000490    MOVE ZEROS TO PR-BASE-AMOUNT.
000500    MOVE ZEROS TO PR-RUNNING-DISCOUNT.
000510    MOVE SPACES TO PR-DISCOUNT-DESC.
000520    IF PR-SEAT-COUNT EQUAL ZERO
000530       MOVE ZEROS TO PR-DISCOUNT-AMOUNT
000540       MOVE ZEROS TO PR-FINAL-AMOUNT
000550    ELSE
000560       PERFORM SUM-THE-SEAT-PRICES
000570           VARYING PR-SUBSCRIPT FROM 1 BY 1
000580           UNTIL PR-SUBSCRIPT GREATER THAN PR-SEAT-COUNT
000590       PERFORM AFTERNOON-DISCOUNT-CHECK
000600       PERFORM THIRD-TICKET-DISCOUNT-CHECK
000610       COMPUTE PR-DISCOUNT-AMOUNT ROUNDED = PR-RUNNING-DISCOUNT
000620       COMPUTE PR-FINAL-AMOUNT ROUNDED =
000630           PR-BASE-AMOUNT - PR-RUNNING-DISCOUNT.
000640*
000650 CALCULATE-PRICING-EXIT.
000660    EXIT.
000670*---------------------------------------------------------------
000680*
000690 SUM-THE-SEAT-PRICES.
000700*
000710    ADD PR-SEAT-PRICE (PR-SUBSCRIPT) TO PR-BASE-AMOUNT.
000720    IF PR-SUBSCRIPT EQUAL 1
000730       MOVE PR-SEAT-PRICE (PR-SUBSCRIPT) TO PR-CHEAPEST-PRICE
000740    ELSE
000750       IF PR-SEAT-PRICE (PR-SUBSCRIPT) LESS THAN PR-CHEAPEST-PRICE
000760          MOVE PR-SEAT-PRICE (PR-SUBSCRIPT) TO PR-CHEAPEST-PRICE.
000770*
000780 SUM-THE-SEAT-PRICES-EXIT.
000790    EXIT.
000800*---------------------------------------------------------------
000810*
000820 AFTERNOON-DISCOUNT-CHECK.
000830*
000840    IF PR-IS-AFTERNOON-SHOW
000850       COMPUTE PR-AFTERNOON-AMOUNT ROUNDED = PR-BASE-AMOUNT * 0.20
000860       ADD PR-BASE-AMOUNT * 0.20 TO PR-RUNNING-DISCOUNT
000870       STRING "20% Afternoon Discount" DELIMITED BY SIZE
000880           INTO PR-DISCOUNT-DESC.
000890*
000900 AFTERNOON-DISCOUNT-CHECK-EXIT.
000910    EXIT.
000920*---------------------------------------------------------------
000930*
000940 THIRD-TICKET-DISCOUNT-CHECK.
000950*
000960    IF PR-SEAT-COUNT GREATER THAN OR EQUAL TO 3
000970       PERFORM COMPUTE-THIRD-TICKET-AMOUNT
000980       PERFORM APPEND-THIRD-TICKET-DESC.
000990*
001000 THIRD-TICKET-DISCOUNT-CHECK-EXIT.
001010    EXIT.
001020*---------------------------------------------------------------
001030*
001040 COMPUTE-THIRD-TICKET-AMOUNT.
001050*
001060    IF PR-IS-AFTERNOON-SHOW
001070       COMPUTE PR-THIRD-AMOUNT ROUNDED =
001080           PR-CHEAPEST-PRICE * 0.80 * 0.50
001090       ADD PR-CHEAPEST-PRICE * 0.80 * 0.50 TO PR-RUNNING-DISCOUNT
001100    ELSE
001110       COMPUTE PR-THIRD-AMOUNT ROUNDED = PR-CHEAPEST-PRICE * 0.50
001120       ADD PR-CHEAPEST-PRICE * 0.50 TO PR-RUNNING-DISCOUNT.
001130*
001140 COMPUTE-THIRD-TICKET-AMOUNT-EXIT.
001150    EXIT.
001160*---------------------------------------------------------------
001170*
001180 APPEND-THIRD-TICKET-DESC.
001190*
001200    IF PR-DISCOUNT-DESC EQUAL SPACES
001210       STRING "50% off 3rd ticket" DELIMITED BY SIZE
001220           INTO PR-DISCOUNT-DESC
001230    ELSE
001240       STRING PR-DISCOUNT-DESC DELIMITED BY SPACE
001250              " + 50% off 3rd ticket" DELIMITED BY SIZE
001260           INTO PR-DISCOUNT-DESC.
001270*
001280 APPEND-THIRD-TICKET-DESC-EXIT.
001290    EXIT.
001300*---------------------------------------------------------------
001310*
001320 AFTERNOON-SHOW-CHECK.
001330*
001340    MOVE "N" TO PR-AFTERNOON-SHOW.
001350    IF SHOW-START-HH GREATER THAN OR EQUAL TO 12
001360       AND SHOW-START-HH LESS THAN 17
001370       MOVE "Y" TO PR-AFTERNOON-SHOW.
001380*
001390 AFTERNOON-SHOW-CHECK-EXIT.
001400    EXIT.
001410*---------------------------------------------------------------
001420*
001430 BUILD-OFFERS-LIST.
001440*
001450    MOVE "50% off on 3rd ticket" TO PR-OFFER-1.
001460    MOVE SPACES TO PR-OFFER-2.
001470    PERFORM AFTERNOON-SHOW-CHECK.
001480    IF PR-IS-AFTERNOON-SHOW
001490       MOVE "20% off on afternoon shows" TO PR-OFFER-2.
001500*
001510 BUILD-OFFERS-LIST-EXIT.
001520    EXIT.
001530*---------------------------------------------------------------
