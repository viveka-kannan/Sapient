000100*SLBOOK.CBL
000110*FILE-CONTROL entry for the booking transaction file (BOOKING-FILE).
000120*01/15/87  J.K.  ORIGINAL CODING.
000130*
000140     SELECT BOOKING-FILE
000150         ASSIGN TO "BOOKFILE"
000160         ORGANIZATION IS SEQUENTIAL.
