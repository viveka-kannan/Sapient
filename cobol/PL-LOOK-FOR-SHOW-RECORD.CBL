000100*PL-LOOK-FOR-SHOW-RECORD.CBL
000110*
000120*Scans SHOW-FILE from the front for the record whose SHOW-ID
000130*matches LOOKUP-SHOW-ID.  SHOW-FILE is a plain sequential file,
000140*so "keyed" access is a straight sequential search, the same way
000150*the old system looked up VENDOR and STATE records.
000160*
000170*Calling program must declare, in WORKING-STORAGE:
000180*    77  LOOKUP-SHOW-ID            PIC 9(9) COMP.
000190*    01  W-FOUND-SHOW-RECORD       PIC X.
000200*        88  FOUND-SHOW-RECORD     VALUE "Y".
000210*
000220*02/11/87  J.K.  ORIGINAL CODING.
000230*
000240 LOOK-FOR-SHOW-RECORD.
000250*
000260    MOVE "N" TO W-FOUND-SHOW-RECORD.
000270    CLOSE SHOW-FILE.
000280    OPEN I-O SHOW-FILE.
000290    MOVE "N" TO W-END-OF-FILE.
000300    PERFORM SCAN-SHOW-FILE-FOR-KEY
000310        UNTIL FOUND-SHOW-RECORD OR END-OF-FILE.
000320*
000330 LOOK-FOR-SHOW-RECORD-EXIT.
000340    EXIT.
000350*---------------------------------------------------------------
000360*
000370 SCAN-SHOW-FILE-FOR-KEY.
000380*
000390    READ SHOW-FILE NEXT RECORD
000400        AT END
000410            MOVE "Y" TO W-END-OF-FILE.
000420    IF NOT END-OF-FILE
000430       IF SHOW-ID EQUAL LOOKUP-SHOW-ID
000440          MOVE "Y" TO W-FOUND-SHOW-RECORD.
000450*
000460 SCAN-SHOW-FILE-FOR-KEY-EXIT.
000470    EXIT.
000480*---------------------------------------------------------------
