000100*SLSEAT.CBL
000110*FILE-CONTROL entry for the seat master file (SEAT-FILE).
000120*01/09/87  J.K.  ORIGINAL CODING - SCREEN SEATING MASTER.
000130*04/22/94  R.T.  CHANGED ASSIGN-NAME TO MATCH SHOP STANDARD.
000140*
000150     SELECT SEAT-FILE
000160         ASSIGN TO "SEATFILE"
000170         ORGANIZATION IS SEQUENTIAL.
