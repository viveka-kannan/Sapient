000100*ADD-NEW-BOOKING.CBL
000110*
000120*Builds a unique BOOKING-REFERENCE out of today's date, the time of
000130*day and a two-digit tie-breaker counter, moves the priced amounts
000140*into BOOKING-RECORD and writes it to BOOKING-FILE.  Modeled on the
000150*old voucher system's day-and-time stamp (W-DAY-AND-TIME-RIGHT-NOW)
000160*used there to tell same-day vouchers apart.
000170*
000180*Calling program must declare, in WORKING-STORAGE:
000190*    77  AB-TIE-BREAKER            PIC 999 COMP VALUE ZERO.
000200*    77  AB-CENTURY-PART           PIC 99 COMP.
000210*    77  AB-YYMMDD-PART            PIC 9(6) COMP.
000220*and must have already moved the pricing results and the request
000230*data into BOOKING-RECORD (customer name/email/phone, seat count,
000240*show id) before performing this paragraph.  After the WRITE,
000250*BOOKING-ID carries this booking's surrogate key - move it straight
000260*into SS-BOOKING-ID on each show-seat row the booking covers.
000270*BOOKING-REFERENCE is for the customer, BOOKING-ID is for us.
000280*
000290*07/07/94  R.T.  ORIGINAL CODING.
000300*07/07/94  R.T.  ADDED BOOKING-ID GENERATION ALONGSIDE THE REFERENCE -
000310*07/07/94  R.T.  SEE THE CHANGE NOTE IN FDBOOK.CBL.
000320*
000330 ADD-NEW-BOOKING.
000340*
000350    PERFORM GET-TODAYS-DATE-AND-TIME.
000360    ADD 1 TO AB-TIE-BREAKER.
000370    IF AB-TIE-BREAKER GREATER THAN 999
000380       MOVE 1 TO AB-TIE-BREAKER.
000390    COMPUTE AB-CENTURY-PART = W-SYSTEM-DATE-CCYYMMDD / 1000000.
000400    COMPUTE AB-YYMMDD-PART = W-SYSTEM-DATE-CCYYMMDD
000410                           - (AB-CENTURY-PART * 1000000).
000420    COMPUTE BOOKING-ID = (AB-YYMMDD-PART * 1000) + AB-TIE-BREAKER.
000430    MOVE "BK" TO BK-REF-PREFIX.
000440    COMPUTE BK-REF-DIGITS = (W-SYSTEM-DATE-CCYYMMDD * 100)
000450                           + (AB-TIE-BREAKER / 10).
000460    MOVE W-SYSTEM-TIME-HH TO AB-SUFFIX-HH.
000470    MOVE W-SYSTEM-TIME-MM TO AB-SUFFIX-MM.
000480    MOVE AB-BOOKING-TIME-SUFFIX TO BK-REF-SUFFIX.
000490    MOVE "CONFIRMED" TO BOOKING-STATUS.
000500    MOVE "PENDING" TO BOOKING-PAYMENT-STATUS.
000510    WRITE BOOKING-RECORD.
000520*
000530 ADD-NEW-BOOKING-EXIT.
000540    EXIT.
000550*---------------------------------------------------------------
