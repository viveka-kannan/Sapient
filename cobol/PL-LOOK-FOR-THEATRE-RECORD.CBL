000100*PL-LOOK-FOR-THEATRE-RECORD.CBL
000110*
000120*Scans THEATRE-FILE from the front for the record whose
000130*THEATRE-ID matches LOOKUP-THEATRE-ID.  Straight sequential
000140*search - see the remarks in PL-LOOK-FOR-SHOW-RECORD.CBL.
000150*
000160*Calling program must declare, in WORKING-STORAGE:
000170*    77  LOOKUP-THEATRE-ID         PIC 9(9) COMP.
000180*    01  W-FOUND-THEATRE-RECORD    PIC X.
000190*        88  FOUND-THEATRE-RECORD  VALUE "Y".
000200*
000210*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000220*
000230LOOK-FOR-THEATRE-RECORD.
000240*
000250   MOVE "N" TO W-FOUND-THEATRE-RECORD.
000260   CLOSE THEATRE-FILE.
000270   OPEN I-O THEATRE-FILE.
000280   MOVE "N" TO W-END-OF-FILE.
000290   PERFORM SCAN-THEATRE-FILE-FOR-KEY
000300       UNTIL FOUND-THEATRE-RECORD OR END-OF-FILE.
000310*
000320LOOK-FOR-THEATRE-RECORD-EXIT.
000330   EXIT.
000340*---------------------------------------------------------------
000350*
000360SCAN-THEATRE-FILE-FOR-KEY.
000370*
000380   READ THEATRE-FILE NEXT RECORD
000390       AT END
000400           MOVE "Y" TO W-END-OF-FILE.
000410   IF NOT END-OF-FILE
000420      IF THEATRE-ID EQUAL LOOKUP-THEATRE-ID
000430         MOVE "Y" TO W-FOUND-THEATRE-RECORD.
000440*
000450SCAN-THEATRE-FILE-FOR-KEY-EXIT.
000460   EXIT.
000470*---------------------------------------------------------------
