000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     CANCEL-BOOKING.
000130 AUTHOR.         R. TANNER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   07/08/94.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  INTERACTIVE COUNTER PROGRAM - OPERATOR KEYS IN A BOOKING
000200*    REFERENCE, PROGRAM DISPLAYS THE BOOKING AND, ON CONFIRMATION,
000210*    CANCELS IT: BOOKING GOES TO CANCELLED/REFUNDED, EVERY SHOW-SEAT
000220*    ROW CARRYING THAT BOOKING GOES BACK TO AVAILABLE, AND THE SHOW'S
000230*    AVAILABLE-SEATS COUNT IS RESTORED BY THE NUMBER OF SEATS RELEASED.
000240*
000250*CHANGE LOG
000260*07/08/94  R.T.  ORIGINAL CODING - ADAPTED FROM THE OLD VOUCHER
000270*07/08/94  R.T.  PAYMENT PROGRAM'S SELECT-AND-CONFIRM SHAPE.
000280*09/02/98  D.P.  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
000290*09/02/98  D.P.  CHANGE REQUIRED.
000300*01/11/99  D.P.  Y2K FOLLOW-UP - CONFIRMED CANCEL-REQUEST SCREEN
000310*01/11/99  D.P.  ECHOES CCYYMMDD FROM THE BOOKING RECORD, NOT A
000320*01/11/99  D.P.  2-DIGIT YEAR.  TICKET BOX-0121.
000330*04/03/00  K.L.  REFUND-STATUS NOW SET BEFORE THE SHOW-SEAT ROWS ARE
000340*04/03/00  K.L.  RELEASED, NOT AFTER, SO AN ABEND MID-RELEASE LEAVES
000350*04/03/00  K.L.  THE BOOKING CANCELLED RATHER THAN HALF-REFUNDED.
000360*04/03/00  K.L.  TICKET BOX-0133.
000370*11/14/01  S.N.  ADDED THE CONFIRM-BEFORE-CANCEL PROMPT REQUESTED BY
000380*11/14/01  S.N.  THE COUNTER STAFF AFTER A MIS-KEYED BOOKING NUMBER
000390*11/14/01  S.N.  CANCELLED THE WRONG PARTY'S SEATS.  TICKET BOX-0147.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*
000490     COPY "SLBOOK.CBL".
000500     COPY "SLSHOW.CBL".
000510     COPY "SLSHSEAT.CBL".
000520*
000530 DATA DIVISION.
000540 FILE SECTION.
000550*
000560     COPY "FDBOOK.CBL".
000570     COPY "FDSHOW.CBL".
000580     COPY "FDSHSEAT.CBL".
000590*
000600 WORKING-STORAGE SECTION.
000610*
000620     01  W-END-OF-FILE             PIC X.
000630         88  END-OF-FILE           VALUE "Y".
000640*
000650     01  W-FOUND-BOOKING-RECORD    PIC X.
000660         88  FOUND-BOOKING-RECORD  VALUE "Y".
000670*
000680     01  W-FOUND-SHOW-RECORD       PIC X.
000690         88  FOUND-SHOW-RECORD     VALUE "Y".
000700*
000710     01  W-FOUND-SHOWSEAT-RECORD   PIC X.
000720         88  FOUND-SHOWSEAT-RECORD VALUE "Y".
000730*
000740     77  ENTRY-BOOKING-REFERENCE   PIC X(16).
000750     77  LOOKUP-BOOKING-REFERENCE  PIC X(16).
000760     77  LOOKUP-BOOKING-ID         PIC 9(9) COMP.
000770     77  LOOKUP-SHOW-ID            PIC 9(9) COMP.
000780     77  DUMMY                     PIC X.
000790*
000800     01  W-VALID-ANSWER            PIC X.
000810         88  VALID-ANSWER          VALUE "Y", "N".
000820         88  CANCEL-IS-CONFIRMED   VALUE "Y".
000830*
000840     77  MSG-CONFIRMATION          PIC X(60).
000850     77  W-SEATS-RELEASED          PIC 9(5) COMP.
000860*
000870*---------------------------------------------------------------
000880*
000890 PROCEDURE DIVISION.
000900*
000910     OPEN I-O BOOKING-FILE.
000920     OPEN I-O SHOW-FILE.
000930     OPEN I-O SHOW-SEAT-FILE.
000940*
000950     PERFORM CLEAR-SCREEN.
000960*
000970     PERFORM GET-AN-EXISTANT-BOOKING-REFERENCE.
000980     PERFORM CONFIRM-SELECTION-GET-ANOTHER
000990         UNTIL ENTRY-BOOKING-REFERENCE EQUAL SPACES.
001000*
001010     CLOSE BOOKING-FILE.
001020     CLOSE SHOW-FILE.
001030     CLOSE SHOW-SEAT-FILE.
001040*
001050     STOP RUN.
001060*---------------------------------------------------------------
001070*
001080 CONFIRM-SELECTION-GET-ANOTHER.
001090*
001100     IF FOUND-BOOKING-RECORD
001110        PERFORM DISPLAY-BOOKING-RECORD
001120        IF BOOKING-CANCELLED
001130           DISPLAY "THIS BOOKING IS ALREADY CANCELLED ! <ENTER>"
001140           ACCEPT DUMMY
001150        ELSE
001160           IF BOOKING-COMPLETED
001170              DISPLAY "CANNOT CANCEL A COMPLETED BOOKING ! <ENTER>"
001180              ACCEPT DUMMY
001190           ELSE
001200              MOVE "DO YOU CONFIRM CANCELLATION ? <Y/N>"
001210                TO MSG-CONFIRMATION
001220              PERFORM CONFIRM-EXECUTION
001230              PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
001240              IF CANCEL-IS-CONFIRMED
001250                 PERFORM POST-THE-CANCELLATION.
001260*
001270     PERFORM GET-AN-EXISTANT-BOOKING-REFERENCE.
001280*
001290 CONFIRM-SELECTION-GET-ANOTHER-EXIT.
001300     EXIT.
001310*---------------------------------------------------------------
001320*
001330 POST-THE-CANCELLATION.
001340*
001350     MOVE "CANCELLED" TO BOOKING-STATUS.
001360     MOVE "REFUNDED" TO BOOKING-PAYMENT-STATUS.
001370     REWRITE BOOKING-RECORD.
001380*
001390     MOVE ZEROS TO W-SEATS-RELEASED.
001400     MOVE BOOKING-ID TO LOOKUP-BOOKING-ID.
001410     PERFORM RELEASE-ONE-SHOWSEAT.
001420     PERFORM RELEASE-ONE-SHOWSEAT UNTIL NOT FOUND-SHOWSEAT-RECORD.
001430*
001440     MOVE BOOKING-SHOW-ID TO LOOKUP-SHOW-ID.
001450     PERFORM LOOK-FOR-SHOW-RECORD.
001460     IF FOUND-SHOW-RECORD
001470        ADD W-SEATS-RELEASED TO SHOW-AVAILABLE-SEATS
001480        REWRITE SHOW-RECORD.
001490*
001500     DISPLAY "BOOKING " BOOKING-REFERENCE " CANCELLED - "
001510             W-SEATS-RELEASED " SEAT(S) RELEASED. <ENTER>".
001520     ACCEPT DUMMY.
001530*
001540 POST-THE-CANCELLATION-EXIT.
001550     EXIT.
001560*---------------------------------------------------------------
001570*
001580 RELEASE-ONE-SHOWSEAT.
001590*
001600     PERFORM LOOK-FOR-SHOWSEAT-BY-BOOKING.
001610     IF FOUND-SHOWSEAT-RECORD
001620        MOVE "AVAILABLE" TO SS-STATUS
001630        MOVE ZEROS TO SS-BOOKING-ID
001640        REWRITE SHOW-SEAT-RECORD
001650        ADD 1 TO W-SEATS-RELEASED.
001660*
001670 RELEASE-ONE-SHOWSEAT-EXIT.
001680     EXIT.
001690*---------------------------------------------------------------
001700*
001710     COPY "PLGENERAL.CBL".
001720     COPY "PLBOOK.CBL".
001730     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
001740     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
001750     COPY "PL-LOOK-FOR-SHOWSEAT-RECORD.CBL".
001760*---------------------------------------------------------------
