000100*PLDATE.CBL
000110*
000120*Date and time validation paragraphs.  Works against the
000130*GDTV-/GTMV- working storage carried in wsdate.cbl.
000140*
000150*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000160*01/09/87  J.K.  SYSTEM'S PLDATE.CBL).
000170*05/30/91  R.T.  ADDED GDTV-TABLE-MONTH LOAD FOR SPELLED-OUT MONTHS.
000180*06/14/99  D.P.  ADDED GET-VALI-TIME-RETURN-GTMV-TIME FOR SHOW
000190*06/14/99  D.P.  START/END TIMES (HHMM, 24-HOUR).
000200*06/21/99  D.P.  ADDED GET-TODAYS-DATE-AND-TIME - BOOK-TICKETS NEEDS
000210*06/21/99  D.P.  TODAY'S DATE/TIME TO REJECT PAST SHOWS AND TO BUILD
000220*06/21/99  D.P.  THE BOOKING REFERENCE NUMBER.
000230*
000240 GET-VALI-DATE-RETURN-GDTV-DATE.
000250*
000260    MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
000270    PERFORM ASK-FOR-THE-DATE.
000280    PERFORM ASK-FOR-THE-DATE
000290        UNTIL GDTV-VALID-DATE-INFORMED.
000300*
000310 GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
000320    EXIT.
000330*---------------------------------------------------------------
000340*
000350 ASK-FOR-THE-DATE.
000360*
000370    DISPLAY GDTV-DATE-HEADING.
000380    MOVE ZEROS TO GDTV-DATE-MM-DD-CCYY.
000390    ACCEPT GDTV-DATE-MM-DD-CCYY.
000400*
000410    IF GDTV-DATE-MM-DD-CCYY EQUAL ZEROS
000420       IF GDTV-ACCEPT-EMPTY-DATE EQUAL "Y"
000430          MOVE ZEROS TO GDTV-DATE
000440          MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
000450       ELSE
000460          DISPLAY "A DATE MUST BE INFORMED ! <ENTER> TO CONTINUE"
000470          ACCEPT GDTV-DUMMY
000480    ELSE
000490       PERFORM EDIT-THE-DATE-INFORMED.
000500*
000510 ASK-FOR-THE-DATE-EXIT.
000520    EXIT.
000530*---------------------------------------------------------------
000540*
000550 EDIT-THE-DATE-INFORMED.
000560*
000570    IF NOT GDTV-MONTH-VALID
000580       OR GDTV-DATE-CCYY LESS THAN GDTV-FIRST-YEAR-VALID
000590       OR GDTV-DATE-CCYY GREATER THAN GDTV-LAST-YEAR-VALID
000600       DISPLAY "INVALID DATE ! <ENTER> TO CONTINUE"
000610       ACCEPT GDTV-DUMMY
000620    ELSE
000630       COMPUTE GDTV-DATE =
000640           (GDTV-DATE-CCYY * 10000) +
000650           (GDTV-DATE-MM * 100) +
000660           GDTV-DATE-DD
000670       MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
000680*
000690 EDIT-THE-DATE-INFORMED-EXIT.
000700    EXIT.
000710*---------------------------------------------------------------
000720*
000730 GET-VALI-TIME-RETURN-GTMV-TIME.
000740*
000750    MOVE ZEROS TO GTMV-TIME-HHMM.
000760    ACCEPT GTMV-TIME-HHMM.
000770    IF NOT GTMV-HOUR-VALID OR NOT GTMV-MINUTE-VALID
000780       DISPLAY "INVALID TIME (HHMM, 24-HOUR) ! <ENTER> TO CONTINUE"
000790       ACCEPT GDTV-DUMMY
000800       MOVE ZEROS TO GTMV-TIME-HHMM.
000810*
000820 GET-VALI-TIME-RETURN-GTMV-TIME-EXIT.
000830    EXIT.
000840*---------------------------------------------------------------
000850*
000860 GET-TODAYS-DATE-AND-TIME.
000870*
000880    ACCEPT W-SYSTEM-DATE-CCYYMMDD FROM DATE YYYYMMDD.
000890    ACCEPT W-SYSTEM-TIME-HHMMSS FROM TIME.
000900*
000910 GET-TODAYS-DATE-AND-TIME-EXIT.
000920    EXIT.
000930*---------------------------------------------------------------
