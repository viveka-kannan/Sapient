000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     SHOW-SEAT-REPORT.
000130 AUTHOR.         R. TANNER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   03/02/93.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  OPERATOR KEYS IN A SHOW ID; PROGRAM JOINS EVERY SHOW-SEAT
000200*    ROW FOR THAT SHOW AGAINST SEAT-FILE TO PICK UP ROW-NUMBER,
000210*    SEAT-NUMBER AND CATEGORY, SORTS THE JOINED ROWS BY ROW/SEAT
000220*    NUMBER AND PRINTS A SEAT MAP WITH A CLOSING TOTAL/AVAILABLE/
000230*    BOOKED/MIN-PRICE/MAX-PRICE LINE AND THE SHOW'S OFFERS LIST.
000240*    REQUEST NUMBER BOX-0114.
000250*
000260*    THE SHOW HEADING ALSO LOOKS UP THE MOVIE, THEATRE AND SCREEN
000270*    MASTERS TO PRINT THE MOVIE TITLE, THEATRE NAME AND SCREEN NAME
000280*    TEXT (SEE LOOK-UP-SHOW-TEXT-FIELDS, BELOW), NOT JUST THE BARE
000290*    ID NUMBERS CARRIED ON SHOW-RECORD.
000300*
000310*CHANGE LOG
000320*03/02/93  R.T.  ORIGINAL CODING - REQUEST NUMBER BOX-0114.  JOIN OF
000330*03/02/93  R.T.  SHOW-SEAT AGAINST SEAT BUILT THE SAME WAY THE OLD
000340*03/02/93  R.T.  VOUCHER PRINT PROGRAMS JOIN AGAINST VENDOR, EXCEPT
000350*03/02/93  R.T.  THE JOINED ROW IS THEN RE-SORTED BY SEAT LOCATION
000360*03/02/93  R.T.  SO AN INTERMEDIATE JOIN-FILE WAS ADDED.
000370*09/02/98  D.P.  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM, NO
000380*09/02/98  D.P.  CHANGE REQUIRED.
000390*02/14/2000  K.L. ADDED THE MOVIE, THEATRE AND SCREEN MASTER LOOKUPS
000400*02/14/2000  K.L. (TICKET BOX-0130) SO THE SHOW HEADING PRINTS MOVIE
000410*02/14/2000  K.L. TITLE AND THEATRE/SCREEN NAME TEXT INSTEAD OF THE
000420*02/14/2000  K.L. BARE ID NUMBERS.  COLLAPSED THE OLD TWO-LINE SHOW
000430*02/14/2000  K.L. HEADING (CAPTION ROW PLUS DATA ROW) INTO ONE LINE
000440*02/14/2000  K.L. NOW THAT THE TEXT FIELDS MAKE IT SELF-EXPLANATORY.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*
000540     COPY "SLSHOW.CBL".
000550     COPY "SLSHSEAT.CBL".
000560     COPY "SLSEAT.CBL".
000570     COPY "SLMOVIE.CBL".
000580     COPY "SLTHEAT.CBL".
000590     COPY "SLSCREEN.CBL".
000600*
000610     SELECT PRINTER-FILE
000620            ASSIGN TO "SEATRPT.PRN"
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640*
000650     SELECT JOIN-FILE
000660            ASSIGN TO "JOINFILE"
000670            ORGANIZATION IS SEQUENTIAL.
000680*
000690     SELECT WORK-FILE
000700            ASSIGN TO "WORKFILE"
000710            ORGANIZATION IS SEQUENTIAL.
000720*
000730     SELECT SORT-FILE
000740            ASSIGN TO "SORTWRK2".
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780*
000790     COPY "FDSHOW.CBL".
000800     COPY "FDSHSEAT.CBL".
000810     COPY "FDSEAT.CBL".
000820     COPY "FDMOVIE.CBL".
000830     COPY "FDTHEATER.CBL".
000840     COPY "FDSCREEN.CBL".
000850*
000860     FD  PRINTER-FILE
000870         LABEL RECORDS ARE OMITTED.
000880     01  PRINTER-RECORD                PIC X(80).
000890*
000900     FD  JOIN-FILE
000910         LABEL RECORDS ARE STANDARD.
000920     01  JOIN-RECORD.
000930         05  JN-ROW-NUMBER             PIC X(2).
000940         05  JN-SEAT-NUMBER            PIC 9(3).
000950         05  JN-SEAT-ID                PIC 9(9).
000960         05  JN-CATEGORY               PIC X(7).
000970         05  JN-STATUS                 PIC X(11).
000980         05  JN-PRICE                  PIC S9(7)V99.
000990         05  FILLER                    PIC X(10).
001000*
001010     FD  WORK-FILE
001020         LABEL RECORDS ARE STANDARD.
001030     01  WORK-RECORD.
001040         05  WORK-ROW-NUMBER           PIC X(2).
001050         05  WORK-SEAT-NUMBER          PIC 9(3).
001060         05  WORK-SEAT-ID              PIC 9(9).
001070         05  WORK-CATEGORY             PIC X(7).
001080         05  WORK-STATUS               PIC X(11).
001090             88  WORK-SEAT-AVAILABLE   VALUE "AVAILABLE  ".
001100             88  WORK-SEAT-BOOKED      VALUE "BOOKED     ".
001110         05  WORK-PRICE                PIC S9(7)V99.
001120         05  FILLER                    PIC X(10).
001130*
001140     SD  SORT-FILE.
001150     01  SORT-RECORD.
001160         05  SORT-ROW-NUMBER           PIC X(2).
001170         05  SORT-SEAT-NUMBER          PIC 9(3).
001180         05  SORT-SEAT-ID              PIC 9(9).
001190         05  SORT-CATEGORY             PIC X(7).
001200         05  SORT-STATUS               PIC X(11).
001210         05  SORT-PRICE                PIC S9(7)V99.
001220         05  FILLER                    PIC X(10).
001230*
001240 WORKING-STORAGE SECTION.
001250*
001260     01  TITLE.
001270         05  FILLER                    PIC X(26) VALUE SPACES.
001280         05  FILLER                    PIC X(24)
001290                                        VALUE "SEAT AVAILABILITY REPORT".
001300         05  FILLER                    PIC X(22) VALUE SPACES.
001310         05  FILLER                    PIC X(05) VALUE "PAGE:".
001320         05  PAGE-NUMBER               PIC 9(04) VALUE 0.
001330*
001340     01  HEADING-1.
001350         05  FILLER                    PIC X(05) VALUE "SHOW ".
001360         05  D-SH-SHOW-ID              PIC ZZZZZZZZ9.
001370         05  FILLER                    PIC X(02) VALUE SPACES.
001380         05  D-SH-MOVIE-TITLE          PIC X(18).
001390         05  FILLER                    PIC X(01) VALUE SPACE.
001400         05  D-SH-THEATRE-NAME         PIC X(13).
001410         05  FILLER                    PIC X(01) VALUE "/".
001420         05  D-SH-SCREEN-NAME          PIC X(10).
001430         05  FILLER                    PIC X(01) VALUE SPACE.
001440         05  D-SH-DATE                 PIC 99/99/9999.
001450         05  FILLER                    PIC X(01) VALUE SPACE.
001460         05  D-SH-TIME                 PIC 99B99.
001470*
001480     01  HEADING-2.
001490         05  FILLER                    PIC X(05) VALUE "ROW".
001500         05  FILLER                    PIC X(01) VALUE SPACE.
001510         05  FILLER                    PIC X(06) VALUE "SEAT".
001520         05  FILLER                    PIC X(02) VALUE SPACES.
001530         05  FILLER                    PIC X(09) VALUE "CATEGORY".
001540         05  FILLER                    PIC X(02) VALUE SPACES.
001550         05  FILLER                    PIC X(11) VALUE "STATUS".
001560         05  FILLER                    PIC X(02) VALUE SPACES.
001570         05  FILLER                    PIC X(08) VALUE "PRICE".
001580*
001590     01  HEADING-3.
001600         05  FILLER                    PIC X(04) VALUE "===".
001610         05  FILLER                    PIC X(02) VALUE SPACES.
001620         05  FILLER                    PIC X(05) VALUE "====".
001630         05  FILLER                    PIC X(03) VALUE SPACES.
001640         05  FILLER                    PIC X(08) VALUE "=======".
001650         05  FILLER                    PIC X(03) VALUE SPACES.
001660         05  FILLER                    PIC X(10) VALUE "=========".
001670         05  FILLER                    PIC X(03) VALUE SPACES.
001680         05  FILLER                    PIC X(07) VALUE "======".
001690*
001700     01  DETAIL-1.
001710         05  D-ROW-NUMBER              PIC X(2).
001720         05  FILLER                    PIC X(04) VALUE SPACES.
001730         05  D-SEAT-NUMBER             PIC ZZ9.
001740         05  FILLER                    PIC X(04) VALUE SPACES.
001750         05  D-CATEGORY                PIC X(7).
001760         05  FILLER                    PIC X(04) VALUE SPACES.
001770         05  D-STATUS                  PIC X(11).
001780         05  FILLER                    PIC X(03) VALUE SPACES.
001790         05  D-PRICE                   PIC ZZZ,ZZ9.99-.
001800*
001810     01  SUMMARY-LINE-1.
001820         05  FILLER                    PIC X(13) VALUE "TOTAL SEATS:".
001830         05  D-TOTAL-SEATS             PIC ZZZZ9.
001840         05  FILLER                    PIC X(04) VALUE SPACES.
001850         05  FILLER                    PIC X(11) VALUE "AVAILABLE:".
001860         05  D-AVAILABLE-SEATS         PIC ZZZZ9.
001870         05  FILLER                    PIC X(04) VALUE SPACES.
001880         05  FILLER                    PIC X(08) VALUE "BOOKED:".
001890         05  D-BOOKED-SEATS            PIC ZZZZ9.
001900*
001910     01  SUMMARY-LINE-2.
001920         05  FILLER                    PIC X(11) VALUE "MIN PRICE:".
001930         05  D-MIN-PRICE               PIC ZZZ,ZZ9.99-.
001940         05  FILLER                    PIC X(04) VALUE SPACES.
001950         05  FILLER                    PIC X(11) VALUE "MAX PRICE:".
001960         05  D-MAX-PRICE               PIC ZZZ,ZZ9.99-.
001970*
001980     01  OFFER-LINE.
001990         05  FILLER                    PIC X(18)
002000                                        VALUE "OFFERS FOR SHOW -".
002010         05  D-OFFER-TEXT              PIC X(30).
002020*
002030     01  W-END-OF-FILE                 PIC X.
002040         88  END-OF-FILE               VALUE "Y".
002050*
002060     01  W-FOUND-SHOW-RECORD           PIC X.
002070         88  FOUND-SHOW-RECORD         VALUE "Y".
002080*
002090     01  W-FOUND-SEAT-RECORD           PIC X.
002100         88  FOUND-SEAT-RECORD         VALUE "Y".
002110*
002120     01  W-FOUND-MOVIE-RECORD          PIC X.
002130         88  FOUND-MOVIE-RECORD        VALUE "Y".
002140*
002150     01  W-FOUND-THEATRE-RECORD        PIC X.
002160         88  FOUND-THEATRE-RECORD      VALUE "Y".
002170*
002180     01  W-FOUND-SCREEN-RECORD         PIC X.
002190         88  FOUND-SCREEN-RECORD       VALUE "Y".
002200*
002210     01  W-SSJ-EOF                     PIC X.
002220         88  SSJ-EOF-REACHED           VALUE "Y".
002230*
002240     01  W-PRINTED-LINES               PIC 99.
002250         88  PAGE-FULL                 VALUE 22 THROUGH 99.
002260*
002270     77  ENTRY-SHOW-ID                 PIC 9(9).
002280     77  LOOKUP-SHOW-ID                PIC 9(9) COMP.
002290     77  LOOKUP-SEAT-ID                PIC 9(9) COMP.
002300     77  LOOKUP-MOVIE-ID               PIC 9(9) COMP.
002310     77  LOOKUP-THEATRE-ID             PIC 9(9) COMP.
002320     77  LOOKUP-SCREEN-ID              PIC 9(9) COMP.
002330     77  DUMMY                         PIC X.
002340*
002350     77  W-SHOW-MOVIE-TITLE            PIC X(40).
002360     77  W-SHOW-THEATRE-NAME           PIC X(40).
002370     77  W-SHOW-SCREEN-NAME            PIC X(20).
002380*
002390     77  W-CURRENT-ROW-NUMBER          PIC X(2).
002400     77  W-FIRST-ROW-OF-SHOW           PIC X.
002410         88  FIRST-ROW-OF-SHOW         VALUE "Y".
002420*
002430     77  W-TOTAL-SEATS                 PIC 9(5)  COMP.
002440     77  W-AVAILABLE-SEATS             PIC 9(5)  COMP.
002450     77  W-BOOKED-SEATS                PIC 9(5)  COMP.
002460     77  W-ANY-SEAT-AVAILABLE          PIC X.
002470         88  ANY-SEAT-AVAILABLE        VALUE "Y".
002480     77  W-MIN-PRICE                   PIC S9(7)V99.
002490     77  W-MAX-PRICE                   PIC S9(7)V99.
002500*
002510*---------- PLPRICE.CBL interface (offers list only) --------------
002520     01  PR-SEAT-PRICE-TABLE.
002530         05  PR-SEAT-PRICE             OCCURS 20 TIMES
002540                                        PIC S9(7)V99 COMP-3.
002550     77  PR-SEAT-COUNT                 PIC 9(2)  COMP.
002560     77  PR-AFTERNOON-SHOW             PIC X     VALUE "N".
002570         88  PR-IS-AFTERNOON-SHOW      VALUE "Y".
002580     77  PR-BASE-AMOUNT                PIC S9(7)V99.
002590     77  PR-DISCOUNT-AMOUNT            PIC S9(7)V99.
002600     77  PR-FINAL-AMOUNT               PIC S9(7)V99.
002610     01  PR-DISCOUNT-DESC              PIC X(60).
002620     77  PR-CHEAPEST-PRICE             PIC S9(7)V99.
002630     77  PR-RUNNING-DISCOUNT           PIC S9(9)V9999 COMP-3.
002640     77  PR-AFTERNOON-AMOUNT           PIC S9(7)V99.
002650     77  PR-THIRD-AMOUNT               PIC S9(7)V99.
002660     77  PR-SUBSCRIPT                  PIC 9(2)  COMP.
002670     01  PR-OFFER-1                    PIC X(30).
002680     01  PR-OFFER-2                    PIC X(30).
002690*
002700*---------------------------------------------------------------
002710*
002720 PROCEDURE DIVISION.
002730*
002740     PERFORM CLEAR-SCREEN.
002750     OPEN INPUT SHOW-FILE.
002760     OPEN INPUT SHOW-SEAT-FILE.
002770     OPEN INPUT SEAT-FILE.
002780     OPEN INPUT MOVIE-FILE.
002790     OPEN INPUT THEATRE-FILE.
002800     OPEN INPUT SCREEN-FILE.
002810*
002820     MOVE ZEROS TO PAGE-NUMBER.
002830*
002840     PERFORM GET-SHOW-ID-AND-REPORT
002850         THRU GET-SHOW-ID-AND-REPORT-EXIT.
002860     PERFORM GET-SHOW-ID-AND-REPORT
002870         THRU GET-SHOW-ID-AND-REPORT-EXIT
002880         UNTIL ENTRY-SHOW-ID EQUAL ZEROS.
002890*
002900     CLOSE SHOW-FILE.
002910     CLOSE SHOW-SEAT-FILE.
002920     CLOSE SEAT-FILE.
002930     CLOSE MOVIE-FILE.
002940     CLOSE THEATRE-FILE.
002950     CLOSE SCREEN-FILE.
002960*
002970     STOP RUN.
002980*---------------------------------------------------------------
002990*
003000 GET-SHOW-ID-AND-REPORT.
003010*
003020     MOVE ZEROS TO ENTRY-SHOW-ID.
003030     DISPLAY "ENTER SHOW ID TO REPORT (0 TO QUIT) : " WITH NO ADVANCING.
003040     ACCEPT ENTRY-SHOW-ID.
003050*
003060     IF ENTRY-SHOW-ID EQUAL ZEROS
003070        GO TO GET-SHOW-ID-AND-REPORT-EXIT.
003080*
003090     MOVE ENTRY-SHOW-ID TO LOOKUP-SHOW-ID.
003100     PERFORM LOOK-FOR-SHOW-RECORD.
003110     IF NOT FOUND-SHOW-RECORD
003120        DISPLAY "SHOW " ENTRY-SHOW-ID " NOT FOUND ! <ENTER>"
003130        ACCEPT DUMMY
003140        GO TO GET-SHOW-ID-AND-REPORT-EXIT.
003150*
003160     PERFORM LOOK-UP-SHOW-TEXT-FIELDS
003170         THRU LOOK-UP-SHOW-TEXT-FIELDS-EXIT.
003180     PERFORM PRODUCE-THE-SEAT-REPORT
003190         THRU PRODUCE-THE-SEAT-REPORT-EXIT.
003200*
003210 GET-SHOW-ID-AND-REPORT-EXIT.
003220     EXIT.
003230*---------------------------------------------------------------
003240*
003250*LOOK-UP-SHOW-TEXT-FIELDS RUNS EACH MASTER LOOKUP TO COMPLETION
003260*BEFORE THE NEXT STARTS, SO ALL THREE SHARE THE COMMON W-END-OF-FILE
003270*FLAG SAFELY - UNLIKE BROWSE-SHOWS' JOIN BUILD, NOTHING HERE NESTS
003280*ONE LOOKUP INSIDE ANOTHER.
003290*
003300 LOOK-UP-SHOW-TEXT-FIELDS.
003310*
003320     MOVE SHOW-MOVIE-ID TO LOOKUP-MOVIE-ID.
003330     PERFORM LOOK-FOR-MOVIE-RECORD.
003340     IF FOUND-MOVIE-RECORD
003350        MOVE MOVIE-TITLE TO W-SHOW-MOVIE-TITLE
003360     ELSE
003370        MOVE "UNKNOWN MOVIE" TO W-SHOW-MOVIE-TITLE.
003380*
003390     MOVE SHOW-THEATRE-ID TO LOOKUP-THEATRE-ID.
003400     PERFORM LOOK-FOR-THEATRE-RECORD.
003410     IF FOUND-THEATRE-RECORD
003420        MOVE THEATRE-NAME TO W-SHOW-THEATRE-NAME
003430     ELSE
003440        MOVE "UNKNOWN THEATRE" TO W-SHOW-THEATRE-NAME.
003450*
003460     MOVE SHOW-SCREEN-ID TO LOOKUP-SCREEN-ID.
003470     PERFORM LOOK-FOR-SCREEN-RECORD.
003480     IF FOUND-SCREEN-RECORD
003490        MOVE SCREEN-NAME TO W-SHOW-SCREEN-NAME
003500     ELSE
003510        MOVE "UNKNOWN SCREEN" TO W-SHOW-SCREEN-NAME.
003520*
003530 LOOK-UP-SHOW-TEXT-FIELDS-EXIT.
003540     EXIT.
003550*---------------------------------------------------------------
003560*
003570 PRODUCE-THE-SEAT-REPORT.
003580*
003590     PERFORM BUILD-THE-JOIN-FILE
003600         THRU BUILD-THE-JOIN-FILE-EXIT.
003610*
003620     SORT SORT-FILE
003630         ON ASCENDING KEY SORT-ROW-NUMBER SORT-SEAT-NUMBER
003640         USING JOIN-FILE
003650         GIVING WORK-FILE.
003660*
003670     OPEN INPUT WORK-FILE.
003680     OPEN OUTPUT PRINTER-FILE.
003690*
003700     PERFORM PRINT-SHOW-HEADINGS
003710         THRU PRINT-SHOW-HEADINGS-EXIT.
003720*
003730     MOVE "N" TO W-END-OF-FILE.
003740     MOVE "Y" TO W-FIRST-ROW-OF-SHOW.
003750     PERFORM READ-WORK-NEXT-RECORD.
003760     PERFORM PRINT-ALL-SEATS-BY-ROW
003770         THRU PRINT-ALL-SEATS-BY-ROW-EXIT
003780         UNTIL END-OF-FILE.
003790*
003800     PERFORM PRINT-THE-SUMMARY-LINES
003810         THRU PRINT-THE-SUMMARY-LINES-EXIT.
003820     PERFORM PRINT-THE-OFFERS-LIST
003830         THRU PRINT-THE-OFFERS-LIST-EXIT.
003840     PERFORM FINALIZE-PAGE.
003850*
003860     CLOSE WORK-FILE.
003870     CLOSE PRINTER-FILE.
003880*
003890 PRODUCE-THE-SEAT-REPORT-EXIT.
003900     EXIT.
003910*---------------------------------------------------------------
003920*
003930*BUILD-THE-JOIN-FILE SCANS SHOW-SEAT-FILE FROM THE FRONT FOR EVERY
003940*ROW BELONGING TO THE SHOW ON REQUEST, LOOKS UP EACH ONE'S ROW
003950*NUMBER/SEAT NUMBER/CATEGORY ON SEAT-FILE AND WRITES A JOINED
003960*RECORD - THE SAME JOIN-THEN-RE-SORT SHAPE THE OLD VOUCHER PRINT
003970*PROGRAMS USED WHEN A REPORT'S SORT KEY LIVED ON THE MASTER FILE
003980*INSTEAD OF THE TRANSACTION FILE.  TOTALS ARE ACCUMULATED HERE,
003990*WHILE EVERY SHOW-SEAT ROW IS STILL IN HAND.
004000*
004010 BUILD-THE-JOIN-FILE.
004020*
004030     OPEN OUTPUT JOIN-FILE.
004040     MOVE ZEROS TO W-TOTAL-SEATS.
004050     MOVE ZEROS TO W-AVAILABLE-SEATS.
004060     MOVE ZEROS TO W-BOOKED-SEATS.
004070     MOVE ZEROS TO W-MIN-PRICE.
004080     MOVE ZEROS TO W-MAX-PRICE.
004090     MOVE "N" TO W-ANY-SEAT-AVAILABLE.
004100*
004110     CLOSE SHOW-SEAT-FILE.
004120     OPEN INPUT SHOW-SEAT-FILE.
004130     MOVE "N" TO W-SSJ-EOF.
004140*
004150     PERFORM SCAN-SHOWSEATS-FOR-JOIN
004160         THRU SCAN-SHOWSEATS-FOR-JOIN-EXIT
004170         UNTIL SSJ-EOF-REACHED.
004180*
004190     CLOSE JOIN-FILE.
004200*
004210 BUILD-THE-JOIN-FILE-EXIT.
004220     EXIT.
004230*---------------------------------------------------------------
004240*
004250 SCAN-SHOWSEATS-FOR-JOIN.
004260*
004270     READ SHOW-SEAT-FILE NEXT RECORD
004280         AT END
004290             MOVE "Y" TO W-SSJ-EOF.
004300*
004310     IF NOT SSJ-EOF-REACHED
004320        IF SS-SHOW-ID EQUAL ENTRY-SHOW-ID
004330           PERFORM WRITE-ONE-JOIN-RECORD
004340               THRU WRITE-ONE-JOIN-RECORD-EXIT.
004350*
004360 SCAN-SHOWSEATS-FOR-JOIN-EXIT.
004370     EXIT.
004380*---------------------------------------------------------------
004390*
004400 WRITE-ONE-JOIN-RECORD.
004410*
004420     MOVE SS-SEAT-ID TO LOOKUP-SEAT-ID.
004430     PERFORM LOOK-FOR-SEAT-RECORD.
004440*
004450     IF FOUND-SEAT-RECORD
004460        MOVE SEAT-ROW-NUMBER TO JN-ROW-NUMBER
004470        MOVE SEAT-NUMBER     TO JN-SEAT-NUMBER
004480        MOVE SEAT-CATEGORY   TO JN-CATEGORY
004490     ELSE
004500        MOVE "??" TO JN-ROW-NUMBER
004510        MOVE ZEROS TO JN-SEAT-NUMBER
004520        MOVE "UNKNOWN" TO JN-CATEGORY.
004530*
004540     MOVE SS-SEAT-ID  TO JN-SEAT-ID.
004550     MOVE SS-STATUS   TO JN-STATUS.
004560     MOVE SS-PRICE    TO JN-PRICE.
004570     MOVE SPACES      TO FILLER OF JOIN-RECORD.
004580     WRITE JOIN-RECORD.
004590*
004600     ADD 1 TO W-TOTAL-SEATS.
004610     IF SS-AVAILABLE
004620        ADD 1 TO W-AVAILABLE-SEATS
004630        IF NOT ANY-SEAT-AVAILABLE
004640           MOVE "Y" TO W-ANY-SEAT-AVAILABLE
004650           MOVE SS-PRICE TO W-MIN-PRICE
004660           MOVE SS-PRICE TO W-MAX-PRICE
004670        ELSE
004680           IF SS-PRICE LESS THAN W-MIN-PRICE
004690              MOVE SS-PRICE TO W-MIN-PRICE
004700           IF SS-PRICE GREATER THAN W-MAX-PRICE
004710              MOVE SS-PRICE TO W-MAX-PRICE
004720     ELSE
004730        IF SS-BOOKED
004740           ADD 1 TO W-BOOKED-SEATS.
004750*
004760 WRITE-ONE-JOIN-RECORD-EXIT.
004770     EXIT.
004780*---------------------------------------------------------------
004790*
004800 PRINT-SHOW-HEADINGS.
004810*
004820     ADD 1 TO PAGE-NUMBER.
004830     MOVE SPACES TO PRINTER-RECORD.
004840     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
004850     MOVE TITLE TO PRINTER-RECORD.
004860     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004870     MOVE SPACES TO PRINTER-RECORD.
004880     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004890*
004900     MOVE SHOW-ID TO D-SH-SHOW-ID.
004910     MOVE W-SHOW-MOVIE-TITLE TO D-SH-MOVIE-TITLE.
004920     MOVE W-SHOW-THEATRE-NAME TO D-SH-THEATRE-NAME.
004930     MOVE W-SHOW-SCREEN-NAME TO D-SH-SCREEN-NAME.
004940     MOVE SHOW-DATE TO D-SH-DATE.
004950     MOVE SHOW-START-TIME TO D-SH-TIME.
004960     MOVE HEADING-1 TO PRINTER-RECORD.
004970     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004980     MOVE SPACES TO PRINTER-RECORD.
004990     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005000     MOVE HEADING-2 TO PRINTER-RECORD.
005010     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005020     MOVE HEADING-3 TO PRINTER-RECORD.
005030     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005040     MOVE 7 TO W-PRINTED-LINES.
005050*
005060 PRINT-SHOW-HEADINGS-EXIT.
005070     EXIT.
005080*---------------------------------------------------------------
005090*
005100*READ-WORK-NEXT-RECORD COMES IN FROM PLSORT.CBL AT THE BOTTOM OF
005110*THIS PROGRAM - SAME "READ THE SORTED WORK FILE" PARAGRAPH THE OLD
005120*DEDUCTIBLES REPORT USED.
005130*---------------------------------------------------------------
005140*
005150 PRINT-ALL-SEATS-BY-ROW.
005160*
005170     IF NOT FIRST-ROW-OF-SHOW
005180        IF WORK-ROW-NUMBER NOT EQUAL W-CURRENT-ROW-NUMBER
005190           MOVE SPACES TO PRINTER-RECORD
005200           WRITE PRINTER-RECORD BEFORE ADVANCING 1
005210           ADD 1 TO W-PRINTED-LINES.
005220*
005230     MOVE "N" TO W-FIRST-ROW-OF-SHOW.
005240     MOVE WORK-ROW-NUMBER TO W-CURRENT-ROW-NUMBER.
005250*
005260     PERFORM PRINT-ONE-SEAT
005270         THRU PRINT-ONE-SEAT-EXIT
005280         UNTIL
005290                 WORK-ROW-NUMBER NOT EQUAL W-CURRENT-ROW-NUMBER
005300                                     OR END-OF-FILE.
005310*
005320 PRINT-ALL-SEATS-BY-ROW-EXIT.
005330     EXIT.
005340*---------------------------------------------------------------
005350*
005360 PRINT-ONE-SEAT.
005370*
005380     IF PAGE-FULL
005390        PERFORM FINALIZE-PAGE
005400        PERFORM PRINT-SHOW-HEADINGS
005410            THRU PRINT-SHOW-HEADINGS-EXIT.
005420*
005430     MOVE WORK-ROW-NUMBER TO D-ROW-NUMBER.
005440     MOVE WORK-SEAT-NUMBER TO D-SEAT-NUMBER.
005450     MOVE WORK-CATEGORY TO D-CATEGORY.
005460     MOVE WORK-STATUS TO D-STATUS.
005470     MOVE WORK-PRICE TO D-PRICE.
005480*
005490     MOVE DETAIL-1 TO PRINTER-RECORD.
005500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005510     ADD 1 TO W-PRINTED-LINES.
005520*
005530     PERFORM READ-WORK-NEXT-RECORD.
005540*
005550 PRINT-ONE-SEAT-EXIT.
005560     EXIT.
005570*---------------------------------------------------------------
005580*
005590 PRINT-THE-SUMMARY-LINES.
005600*
005610     MOVE W-TOTAL-SEATS TO D-TOTAL-SEATS.
005620     MOVE W-AVAILABLE-SEATS TO D-AVAILABLE-SEATS.
005630     MOVE W-BOOKED-SEATS TO D-BOOKED-SEATS.
005640     MOVE SPACES TO PRINTER-RECORD.
005650     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005660     MOVE SUMMARY-LINE-1 TO PRINTER-RECORD.
005670     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005680*
005690     MOVE W-MIN-PRICE TO D-MIN-PRICE.
005700     MOVE W-MAX-PRICE TO D-MAX-PRICE.
005710     MOVE SUMMARY-LINE-2 TO PRINTER-RECORD.
005720     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005730*
005740 PRINT-THE-SUMMARY-LINES-EXIT.
005750     EXIT.
005760*---------------------------------------------------------------
005770*
005780 PRINT-THE-OFFERS-LIST.
005790*
005800     PERFORM BUILD-OFFERS-LIST.
005810     MOVE SPACES TO PRINTER-RECORD.
005820     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005830     MOVE PR-OFFER-1 TO D-OFFER-TEXT.
005840     MOVE OFFER-LINE TO PRINTER-RECORD.
005850     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005860     IF PR-OFFER-2 NOT EQUAL SPACES
005870        MOVE SPACES TO D-OFFER-TEXT
005880        MOVE PR-OFFER-2 TO D-OFFER-TEXT
005890        MOVE OFFER-LINE TO PRINTER-RECORD
005900        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005910*
005920 PRINT-THE-OFFERS-LIST-EXIT.
005930     EXIT.
005940*---------------------------------------------------------------
005950*
005960     COPY "PLGENERAL.CBL".
005970     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
005980     COPY "PL-LOOK-FOR-SEAT-RECORD.CBL".
005990     COPY "PL-LOOK-FOR-MOVIE-RECORD.CBL".
006000     COPY "PL-LOOK-FOR-THEATRE-RECORD.CBL".
006010     COPY "PL-LOOK-FOR-SCREEN-RECORD.CBL".
006020     COPY "PLPRICE.CBL".
006030     COPY "PLPRINT.CBL".
006040     COPY "PLSORT.CBL".
006050*---------------------------------------------------------------
