000100*PL-LOOK-FOR-BOOKING-RECORD.CBL
000110*
000120*Scans BOOKING-FILE from the front for the record whose
000130*BOOKING-REFERENCE matches LOOKUP-BOOKING-REFERENCE.
000140*
000150*Calling program must declare, in WORKING-STORAGE:
000160*    77  LOOKUP-BOOKING-REFERENCE  PIC X(16).
000170*    01  W-FOUND-BOOKING-RECORD    PIC X.
000180*        88  FOUND-BOOKING-RECORD  VALUE "Y".
000190*
000200*02/11/87  J.K.  ORIGINAL CODING.
000210*
000220 LOOK-FOR-BOOKING-RECORD.
000230*
000240    MOVE "N" TO W-FOUND-BOOKING-RECORD.
000250    CLOSE BOOKING-FILE.
000260    OPEN I-O BOOKING-FILE.
000270    MOVE "N" TO W-END-OF-FILE.
000280    PERFORM SCAN-BOOKING-FILE-FOR-KEY
000290        UNTIL FOUND-BOOKING-RECORD OR END-OF-FILE.
000300*
000310 LOOK-FOR-BOOKING-RECORD-EXIT.
000320    EXIT.
000330*---------------------------------------------------------------
000340*
000350 SCAN-BOOKING-FILE-FOR-KEY.
000360*
000370    READ BOOKING-FILE NEXT RECORD
000380        AT END
000390            MOVE "Y" TO W-END-OF-FILE.
000400    IF NOT END-OF-FILE
000410       IF BOOKING-REFERENCE EQUAL LOOKUP-BOOKING-REFERENCE
000420          MOVE "Y" TO W-FOUND-BOOKING-RECORD.
000430*
000440 SCAN-BOOKING-FILE-FOR-KEY-EXIT.
000450    EXIT.
000460*---------------------------------------------------------------
