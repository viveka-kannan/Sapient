000100*FDBKREQ.CBL
000110*FD and record layout for BOOKING-REQUEST-FILE - one transaction
000120*record per booking attempt to be processed in the batch run.
000130*03/02/88  R.T.  ORIGINAL CODING - ADDED FOR PHONE-ORDER BATCH.
000140*08/19/95  M.S.  RAISED BR-SEAT-IDS TABLE FROM 10 TO 20 OCCURS -
000150*08/19/95  M.S.  GROUP SALES DESK NEEDED BIGGER PARTIES.
000160*
000170    FD  BOOKING-REQUEST-FILE
000180        LABEL RECORDS ARE STANDARD.
000190    01  BOOKING-REQUEST-RECORD.
000200        05  BR-SHOW-ID                PIC 9(9).
000210        05  BR-CUSTOMER-NAME          PIC X(60).
000220        05  BR-CUSTOMER-EMAIL         PIC X(60).
000230        05  BR-CUSTOMER-PHONE         PIC X(15).
000240        05  BR-SEAT-COUNT             PIC 9(2).
000250        05  BR-SEAT-IDS OCCURS 20 TIMES
000260                                      PIC 9(9).
000270        05  FILLER                    PIC X(10).
