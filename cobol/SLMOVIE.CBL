000100*SLMOVIE.CBL
000110*FILE-CONTROL entry for the movie master file (MOVIE-FILE).
000120*02/14/2000  K.L.  ORIGINAL CODING - ADDED SO BROWSE-SHOWS AND
000130*02/14/2000  K.L.  SHOW-SEAT-REPORT COULD PRINT MOVIE TITLE TEXT
000140*02/14/2000  K.L.  INSTEAD OF THE BARE MOVIE-ID NUMBER (TICKET
000150*02/14/2000  K.L.  BOX-0130).
000160*
000170    SELECT MOVIE-FILE
000180        ASSIGN TO "MOVIEFIL"
000190        ORGANIZATION IS SEQUENTIAL.
