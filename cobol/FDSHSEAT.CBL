000100*FDSHSEAT.CBL
000110*FD and record layout for SHOW-SEAT-FILE - per-show seat
000120*availability/junction record between SHOW-FILE and SEAT-FILE.
000130*Rewritten by BOOK-TICKETS (STATUS -> BOOKED) and CANCEL-BOOKING
000140*(STATUS -> AVAILABLE).
000150*02/11/87  J.K.  ORIGINAL CODING.
000160*07/03/91  M.S.  ADDED SS-STATUS-R REDEFINES - THE TERMINAL PGMS
000170*07/03/91  M.S.  ONLY NEED THE FIRST STATUS CHARACTER TO COLOR-CODE
000180*07/03/91  M.S.  THE SEAT MAP ON THE 3270 SCREEN.
000190*07/07/94  R.T.  SS-BOOKING-ID HOLDS THE BOOKING-ID SURROGATE FROM
000200*07/07/94  R.T.  FDBOOK.CBL, NOT THE "BK..." BOOKING-REFERENCE - A
000210*07/07/94  R.T.  STRAIGHT NUMERIC COPY, NO PARSING NEEDED.
000220*
000230    FD  SHOW-SEAT-FILE
000240        LABEL RECORDS ARE STANDARD.
000250    01  SHOW-SEAT-RECORD.
000260        05  SS-SHOW-SEAT-ID           PIC 9(9).
000270        05  SS-SHOW-ID                PIC 9(9).
000280        05  SS-SEAT-ID                PIC 9(9).
000290        05  SS-STATUS                 PIC X(11).
000300            88  SS-AVAILABLE          VALUE "AVAILABLE  ".
000310            88  SS-BLOCKED            VALUE "BLOCKED    ".
000320            88  SS-BOOKED             VALUE "BOOKED     ".
000330            88  SS-UNAVAILABLE        VALUE "UNAVAILABLE".
000340        05  SS-STATUS-R REDEFINES SS-STATUS.
000350            10  SS-STATUS-CODE        PIC X(1).
000360            10  FILLER                PIC X(10).
000370        05  SS-PRICE                  PIC S9(7)V99.
000380        05  SS-BOOKING-ID             PIC 9(9).
000390        05  FILLER                    PIC X(12).
