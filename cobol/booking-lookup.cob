000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     BOOKING-LOOKUP.
000130 AUTHOR.         R. TANNER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   07/08/94.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  INTERACTIVE INQUIRY PROGRAM - OPERATOR KEYS IN A BOOKING
000200*    REFERENCE AND THE PROGRAM DISPLAYS THE STORED BOOKING RECORD AS
000210*    WRITTEN BY BOOK-TICKETS, TOGETHER WITH ITS SHOW AND THE SHOW-SEAT
000220*    ROWS IT COVERS.  NOTHING IS RECOMPUTED AND NOTHING IS REWRITTEN -
000230*    A STRAIGHT READ-ONLY COUNTER INQUIRY, SAME SHAPE AS THE OLD
000240*    VENDOR-INQUIRY PROGRAM.
000250*
000260*CHANGE LOG
000270*07/08/94  R.T.  ORIGINAL CODING - ADAPTED FROM THE OLD VENDOR
000280*07/08/94  R.T.  INQUIRY-BY-NUMBER PROGRAM.
000290*09/02/98  D.P.  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
000300*09/02/98  D.P.  CHANGE REQUIRED.
000310*01/11/99  D.P.  Y2K FOLLOW-UP - INQUIRY SCREEN NOW ECHOES CCYYMMDD
000320*01/11/99  D.P.  FROM THE BOOKING RECORD, NOT A 2-DIGIT YEAR.
000330*01/11/99  D.P.  TICKET BOX-0122.
000340*04/03/00  K.L.  ADDED THE SHOW-SEAT BREAKDOWN BELOW THE BOOKING
000350*04/03/00  K.L.  HEADER SO COUNTER STAFF CAN READ OFF THE ROW/SEAT
000360*04/03/00  K.L.  NUMBERS WITHOUT A SECOND LOOKUP.  TICKET BOX-0134.
000370*11/14/01  S.N.  WIDENED THE BOOKING-NUMBER ACCEPT FIELD AFTER THE
000380*11/14/01  S.N.  COUNTER STAFF REPORTED TRUNCATED ENTRIES ON THE
000390*11/14/01  S.N.  NEWER TERMINALS.  TICKET BOX-0148.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*
000490     COPY "SLBOOK.CBL".
000500     COPY "SLSHOW.CBL".
000510     COPY "SLSHSEAT.CBL".
000520*
000530 DATA DIVISION.
000540 FILE SECTION.
000550*
000560     COPY "FDBOOK.CBL".
000570     COPY "FDSHOW.CBL".
000580     COPY "FDSHSEAT.CBL".
000590*
000600 WORKING-STORAGE SECTION.
000610*
000620     01  W-END-OF-FILE             PIC X.
000630         88  END-OF-FILE           VALUE "Y".
000640*
000650     01  W-FOUND-BOOKING-RECORD    PIC X.
000660         88  FOUND-BOOKING-RECORD  VALUE "Y".
000670*
000680     01  W-FOUND-SHOW-RECORD       PIC X.
000690         88  FOUND-SHOW-RECORD     VALUE "Y".
000700*
000710     01  W-FOUND-SHOWSEAT-RECORD   PIC X.
000720         88  FOUND-SHOWSEAT-RECORD VALUE "Y".
000730*
000740     77  ENTRY-BOOKING-REFERENCE   PIC X(16).
000750     77  LOOKUP-BOOKING-REFERENCE  PIC X(16).
000760     77  LOOKUP-SHOW-ID            PIC 9(9) COMP.
000770     77  LOOKUP-BOOKING-ID         PIC 9(9) COMP.
000780     77  DUMMY                     PIC X.
000790*
000800*---------------------------------------------------------------
000810*
000820 PROCEDURE DIVISION.
000830*
000840     OPEN INPUT BOOKING-FILE.
000850     OPEN INPUT SHOW-FILE.
000860     OPEN INPUT SHOW-SEAT-FILE.
000870*
000880     PERFORM CLEAR-SCREEN.
000890*
000900     PERFORM GET-AN-EXISTANT-BOOKING-REFERENCE.
000910     PERFORM SHOW-AND-GET-ANOTHER
000920         UNTIL ENTRY-BOOKING-REFERENCE EQUAL SPACES.
000930*
000940     CLOSE BOOKING-FILE.
000950     CLOSE SHOW-FILE.
000960     CLOSE SHOW-SEAT-FILE.
000970*
000980     STOP RUN.
000990*---------------------------------------------------------------
001000*
001010 SHOW-AND-GET-ANOTHER.
001020*
001030     IF FOUND-BOOKING-RECORD
001040        PERFORM DISPLAY-BOOKING-RECORD
001050        PERFORM DISPLAY-THE-SHOW
001060        PERFORM DISPLAY-THE-SHOWSEATS
001070        DISPLAY "<ENTER> TO CONTINUE"
001080        ACCEPT DUMMY.
001090*
001100     PERFORM GET-AN-EXISTANT-BOOKING-REFERENCE.
001110*
001120 SHOW-AND-GET-ANOTHER-EXIT.
001130     EXIT.
001140*---------------------------------------------------------------
001150*
001160 DISPLAY-THE-SHOW.
001170*
001180     MOVE BOOKING-SHOW-ID TO LOOKUP-SHOW-ID.
001190     PERFORM LOOK-FOR-SHOW-RECORD.
001200     IF FOUND-SHOW-RECORD
001210        DISPLAY "SHOW ID............: " SHOW-ID
001220        DISPLAY "SHOW DATE..........: " SHOW-DATE
001230        DISPLAY "SHOW START TIME....: " SHOW-START-TIME
001240     ELSE
001250        DISPLAY "SHOW ID " BOOKING-SHOW-ID " NO LONGER ON FILE".
001260*
001270 DISPLAY-THE-SHOW-EXIT.
001280     EXIT.
001290*---------------------------------------------------------------
001300*
001310 DISPLAY-THE-SHOWSEATS.
001320*
001330     MOVE BOOKING-ID TO LOOKUP-BOOKING-ID.
001340     DISPLAY "SEATS ON THIS BOOKING -".
001350     PERFORM DISPLAY-ONE-SHOWSEAT.
001360     PERFORM DISPLAY-ONE-SHOWSEAT UNTIL NOT FOUND-SHOWSEAT-RECORD.
001370*
001380 DISPLAY-THE-SHOWSEATS-EXIT.
001390     EXIT.
001400*---------------------------------------------------------------
001410*
001420 DISPLAY-ONE-SHOWSEAT.
001430*
001440     PERFORM LOOK-FOR-SHOWSEAT-BY-BOOKING.
001450     IF FOUND-SHOWSEAT-RECORD
001460        DISPLAY "   SEAT " SS-SEAT-ID " STATUS " SS-STATUS
001470                " PRICE " SS-PRICE.
001480*
001490 DISPLAY-ONE-SHOWSEAT-EXIT.
001500     EXIT.
001510*---------------------------------------------------------------
001520*
001530     COPY "PLGENERAL.CBL".
001540     COPY "PLBOOK.CBL".
001550     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
001560     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
001570     COPY "PL-LOOK-FOR-SHOWSEAT-RECORD.CBL".
001580*---------------------------------------------------------------
