000100*FDMOVIE.CBL
000110*FD and record layout for MOVIE-FILE - one entry per movie title
000120*carried by the box office.  Generated once by the box-office
000130*setup run and never rewritten by the transaction programs.
000140*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000150*
000160   FD  MOVIE-FILE
000170       LABEL RECORDS ARE STANDARD.
000180   01  MOVIE-RECORD.
000190       05  MOVIE-ID                  PIC 9(9).
000200       05  MOVIE-TITLE               PIC X(40).
000210       05  FILLER                    PIC X(11).
