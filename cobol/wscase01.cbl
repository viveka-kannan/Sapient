000100*wscase01.cbl
000110*Working storage for CASE-INSENSITIVE-COMPARE in PLGENERAL.CBL.
000120*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000130*01/09/87  J.K.  SYSTEM'S PLGENERAL.CBL - UNUSED BY THE A/P
000140*01/09/87  J.K.  SYSTEM).
000150*02/14/2000  K.L.  WIRED UP BY BROWSE-SHOWS FOR THE CITY-NAME
000160*02/14/2000  K.L.  MATCH REQUIRED BY TICKET BOX-0130.
000170*
000180    01  W-CASE-COMPARE-1          PIC X(30).
000190    01  W-CASE-COMPARE-2          PIC X(30).
000200    01  W-CASE-MATCHED            PIC X.
000210        88  CASE-INSENSITIVE-MATCH   VALUE "Y".
