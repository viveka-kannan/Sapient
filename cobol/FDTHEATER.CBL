000100*FDTHEATER.CBL
000110*FD and record layout for THEATRE-FILE - one entry per theatre
000120*the box office sells seats for.  THEATRE-CITY carries the city
000130*the theatre sits in, used by BROWSE-SHOWS to answer "WHAT'S
000140*PLAYING IN <CITY>" requests.  Generated once by the box-office
000150*setup run and never rewritten by the transaction programs.
000160*02/14/2000  K.L.  ORIGINAL CODING (TICKET BOX-0130).
000170*
000180   FD  THEATRE-FILE
000190       LABEL RECORDS ARE STANDARD.
000200   01  THEATRE-RECORD.
000210       05  THEATRE-ID                PIC 9(9).
000220       05  THEATRE-NAME              PIC X(40).
000230       05  THEATRE-CITY              PIC X(30).
000240       05  FILLER                    PIC X(11).
