000100*FDBOOK.CBL
000110*FD and record layout for BOOKING-FILE - one entry per confirmed
000120*or cancelled booking transaction.
000130*01/15/87  J.K.  ORIGINAL CODING.
000140*11/08/92  R.T.  ADDED BOOKING-PAYMENT-STATUS - CASHIER WANTS TO
000150*11/08/92  R.T.  TRACK REFUND STATE SEPARATELY FROM BOOKING STATE.
000160*03/02/88  R.T.  ADDED BOOKING-CUSTOMER-PHONE (OPTIONAL FIELD).
000170*02/19/98  D.P.  ADDED BOOKING-REFERENCE-R REDEFINES SO THE PRINT
000180*02/19/98  D.P.  PROGRAMS CAN SPLIT THE "BK"+DIGITS+SUFFIX CODE.
000190*07/07/94  R.T.  ADDED BOOKING-ID - THE CUSTOMER-FACING REFERENCE
000200*07/07/94  R.T.  HAS LETTERS IN IT SO IT CANNOT DOUBLE AS THE KEY
000210*07/07/94  R.T.  SHOW-SEAT CARRIES BACK TO ITS OWNING BOOKING.
000220*
000230    FD  BOOKING-FILE
000240        LABEL RECORDS ARE STANDARD.
000250    01  BOOKING-RECORD.
000260        05  BOOKING-REFERENCE         PIC X(16).
000270        05  BOOKING-REFERENCE-R REDEFINES BOOKING-REFERENCE.
000280            10  BK-REF-PREFIX         PIC X(2).
000290            10  BK-REF-DIGITS         PIC 9(10).
000300            10  BK-REF-SUFFIX         PIC X(4).
000310        05  BOOKING-ID                PIC 9(9).
000320        05  BOOKING-CUSTOMER-NAME     PIC X(60).
000330        05  BOOKING-CUSTOMER-EMAIL    PIC X(60).
000340        05  BOOKING-CUSTOMER-PHONE    PIC X(15).
000350        05  BOOKING-SEAT-COUNT        PIC 9(3).
000360        05  BOOKING-BASE-AMOUNT       PIC S9(7)V99.
000370        05  BOOKING-DISCOUNT-AMOUNT   PIC S9(7)V99.
000380        05  BOOKING-FINAL-AMOUNT      PIC S9(7)V99.
000390        05  BOOKING-DISCOUNT-DESC     PIC X(60).
000400        05  BOOKING-STATUS            PIC X(9).
000410            88  BOOKING-PENDING       VALUE "PENDING  ".
000420            88  BOOKING-CONFIRMED     VALUE "CONFIRMED".
000430            88  BOOKING-CANCELLED     VALUE "CANCELLED".
000440            88  BOOKING-EXPIRED       VALUE "EXPIRED  ".
000450            88  BOOKING-COMPLETED     VALUE "COMPLETED".
000460        05  BOOKING-PAYMENT-STATUS    PIC X(10).
000470            88  PAYMENT-PENDING       VALUE "PENDING   ".
000480            88  PAYMENT-PROCESSING    VALUE "PROCESSING".
000490            88  PAYMENT-COMPLETED     VALUE "COMPLETED ".
000500            88  PAYMENT-FAILED        VALUE "FAILED    ".
000510            88  PAYMENT-REFUNDED      VALUE "REFUNDED  ".
000520        05  BOOKING-SHOW-ID           PIC 9(9).
000530        05  FILLER                    PIC X(01).
