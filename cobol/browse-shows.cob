000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     BROWSE-SHOWS.
000130 AUTHOR.         R. TANNER.
000140 INSTALLATION.   DATA PROCESSING DEPARTMENT.
000150 DATE-WRITTEN.   07/07/94.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED.
000180*
000190*REMARKS.  OPERATOR KEYS IN A MOVIE NUMBER AND A CITY NAME AND A
000200*    SHOW DATE; PROGRAM REJECTS THE REQUEST IF THE MOVIE NUMBER OR
000210*    THE CITY NAME IS NOT ON FILE, OTHERWISE IT JOINS EVERY MATCHING
000220*    SHOW (STATUS OPEN_FOR_BOOKING, ALMOST_FULL OR SCHEDULED) TO ITS
000230*    OWNING THEATRE, SORTS THE JOIN BY THEATRE NAME AND START TIME,
000240*    AND LISTS THE SHOWS GROUPED BY THEATRE IN NAME ORDER, WITH A
000250*    STARTING PRICE AND OFFERS LIST PER SHOW.
000260*
000270*CHANGE LOG
000280*07/07/94  R.T.  ORIGINAL CODING - ADAPTED FROM THE OLD DEDUCTIBLES
000290*07/07/94  R.T.  REPORT'S SORT/CONTROL-BREAK SHAPE.
000300*09/02/98  D.P.  Y2K REVIEW - SHOW-DATE ALREADY CCYYMMDD, NO WINDOWING
000310*09/02/98  D.P.  CHANGE REQUIRED.  OPERATOR DATE PROMPT REJECTS A
000320*09/02/98  D.P.  BLANK ENTRY (SEE ASK-FOR-THE-DATE IN PLDATE.CBL).
000330*02/14/2000  K.L. ADDED THE MOVIE AND THEATRE MASTERS (TICKET BOX-0130)
000340*02/14/2000  K.L. SO THE OPERATOR'S MOVIE NUMBER AND CITY NAME CAN BE
000350*02/14/2000  K.L. VALIDATED BEFORE THE REPORT RUNS, AND SO THE THEATRE
000360*02/14/2000  K.L. GROUPS CAN PRINT AND SORT BY THEATRE NAME INSTEAD OF
000370*02/14/2000  K.L. THE BARE THEATRE-ID.  REPLACED THE SINGLE-STAGE SORT
000380*02/14/2000  K.L. OFF SHOW-FILE WITH A JOIN-FILE BUILD STEP FOLLOWED BY
000390*02/14/2000  K.L. THE SORT, SAME SHAPE AS SHOW-SEAT-REPORT'S JOIN.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*
000490     COPY "SLSHOW.CBL".
000500     COPY "SLSHSEAT.CBL".
000510     COPY "SLMOVIE.CBL".
000520     COPY "SLTHEAT.CBL".
000530*
000540     SELECT PRINTER-FILE
000550            ASSIGN TO "BRWSHOWS.PRN"
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570*
000580     SELECT JOIN-FILE
000590            ASSIGN TO "BRWJOIN"
000600            ORGANIZATION IS SEQUENTIAL.
000610*
000620     SELECT WORK-FILE
000630            ASSIGN TO "WORKFILE"
000640            ORGANIZATION IS SEQUENTIAL.
000650*
000660     SELECT SORT-FILE
000670            ASSIGN TO "SORTWRK1".
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710*
000720     COPY "FDSHOW.CBL".
000730     COPY "FDSHSEAT.CBL".
000740     COPY "FDMOVIE.CBL".
000750     COPY "FDTHEATER.CBL".
000760*
000770     FD  PRINTER-FILE
000780         LABEL RECORDS ARE OMITTED.
000790     01  PRINTER-RECORD                PIC X(80).
000800*
000810     FD  JOIN-FILE
000820         LABEL RECORDS ARE STANDARD.
000830     01  JOIN-RECORD.
000840         05  JN-SHOW-ID                PIC 9(9).
000850         05  JN-THEATRE-NAME           PIC X(30).
000860         05  JN-SHOW-DATE              PIC 9(8).
000870         05  JN-START-TIME             PIC 9(4).
000880         05  FILLER                    PIC X(09).
000890*
000900     FD  WORK-FILE
000910         LABEL RECORDS ARE STANDARD.
000920     01  WORK-RECORD.
000930         05  WORK-SHOW-ID              PIC 9(9).
000940         05  WORK-THEATRE-NAME         PIC X(30).
000950         05  WORK-SHOW-DATE            PIC 9(8).
000960         05  WORK-START-TIME           PIC 9(4).
000970         05  FILLER                    PIC X(09).
000980*
000990     SD  SORT-FILE.
001000     01  SORT-RECORD.
001010         05  SORT-SHOW-ID              PIC 9(9).
001020         05  SORT-THEATRE-NAME         PIC X(30).
001030         05  SORT-SHOW-DATE            PIC 9(8).
001040         05  SORT-START-TIME           PIC 9(4).
001050         05  FILLER                    PIC X(09).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090     COPY "wsdate.cbl".
001100     COPY "wscase01.cbl".
001110*
001120     01  TITLE.
001130         05  FILLER                    PIC X(24) VALUE SPACES.
001140         05  FILLER                    PIC X(28)
001150                                        VALUE "THEATRE / SHOW LISTING".
001160         05  FILLER                    PIC X(22) VALUE SPACES.
001170         05  FILLER                    PIC X(05) VALUE "PAGE:".
001180         05  PAGE-NUMBER               PIC 9(04) VALUE 0.
001190*
001200     01  HEADING-1.
001210         05  FILLER                    PIC X(18) VALUE "THEATRE NAME".
001220         05  FILLER                    PIC X(01) VALUE SPACE.
001230         05  FILLER                    PIC X(09) VALUE "SHOW ID".
001240         05  FILLER                    PIC X(02) VALUE SPACES.
001250         05  FILLER                    PIC X(12) VALUE "SHOW DATE".
001260         05  FILLER                    PIC X(01) VALUE SPACE.
001270         05  FILLER                    PIC X(06) VALUE "TIME".
001280         05  FILLER                    PIC X(02) VALUE SPACES.
001290         05  FILLER                    PIC X(11) VALUE "START PR.".
001300         05  FILLER                    PIC X(01) VALUE SPACE.
001310         05  FILLER                    PIC X(18) VALUE "OFFERS".
001320*
001330     01  HEADING-2.
001340         05  FILLER                    PIC X(18)
001350                                        VALUE "==================".
001360         05  FILLER                    PIC X(01) VALUE SPACE.
001370         05  FILLER                    PIC X(09) VALUE "========".
001380         05  FILLER                    PIC X(02) VALUE SPACES.
001390         05  FILLER                    PIC X(12) VALUE "==========".
001400         05  FILLER                    PIC X(01) VALUE SPACE.
001410         05  FILLER                    PIC X(06) VALUE "=====".
001420         05  FILLER                    PIC X(02) VALUE SPACES.
001430         05  FILLER                    PIC X(11) VALUE "==========".
001440         05  FILLER                    PIC X(01) VALUE SPACE.
001450         05  FILLER                    PIC X(18)
001460                                        VALUE "================".
001470*
001480     01  DETAIL-1.
001490         05  D-THEATRE-NAME            PIC X(18).
001500         05  FILLER                    PIC X(01) VALUE SPACE.
001510         05  D-SHOW-ID                 PIC ZZZZZZZZ9.
001520         05  FILLER                    PIC X(02) VALUE SPACES.
001530         05  D-SHOW-DATE               PIC 99/99/9999.
001540         05  FILLER                    PIC X(01) VALUE SPACE.
001550         05  D-SHOW-TIME               PIC 99B99.
001560         05  FILLER                    PIC X(02) VALUE SPACES.
001570         05  D-START-PRICE             PIC ZZZ,ZZ9.99-.
001580         05  FILLER                    PIC X(01) VALUE SPACE.
001590         05  D-OFFER-1                 PIC X(18).
001600*
001610     01  DETAIL-2.
001620         05  FILLER                    PIC X(62) VALUE SPACES.
001630         05  D-OFFER-2                 PIC X(18).
001640*
001650     01  CONTROL-BREAK.
001660         05  D-BREAK-DESC              PIC X(18).
001670         05  D-BREAK-THEATRE-NAME      PIC X(30).
001680         05  FILLER                    PIC X(01) VALUE SPACE.
001690         05  D-BREAK-SHOW-COUNT        PIC ZZZ9.
001700*
001710     01  SUMMARY-LINE.
001720         05  FILLER                    PIC X(18)
001730                                        VALUE "TOTAL THEATRES -".
001740         05  D-TOTAL-THEATRES          PIC ZZZZ9.
001750         05  FILLER                    PIC X(05) VALUE SPACES.
001760         05  FILLER                    PIC X(14) VALUE "TOTAL SHOWS -".
001770         05  D-TOTAL-SHOWS             PIC ZZZZ9.
001780*
001790     01  W-END-OF-FILE                 PIC X.
001800         88  END-OF-FILE               VALUE "Y".
001810*
001820     01  W-SHOWSEAT-EOF                PIC X.
001830         88  SHOWSEAT-EOF-REACHED      VALUE "Y".
001840*
001850     01  W-SHOWJOIN-EOF                PIC X.
001860         88  SHOWJOIN-EOF-REACHED      VALUE "Y".
001870*
001880     01  W-PRINTED-LINES               PIC 99.
001890         88  PAGE-FULL                 VALUE 30 THROUGH 99.
001900*
001910     77  ENTRY-MOVIE-ID                PIC 9(9).
001920     01  ENTRY-CITY-NAME               PIC X(30).
001930     77  LOOKUP-SHOW-ID                PIC 9(9) COMP.
001940     77  LOOKUP-MOVIE-ID               PIC 9(9) COMP.
001950     77  LOOKUP-THEATRE-ID             PIC 9(9) COMP.
001960*
001970     01  W-FOUND-SHOW-RECORD           PIC X.
001980         88  FOUND-SHOW-RECORD         VALUE "Y".
001990*
002000     01  W-FOUND-MOVIE-RECORD          PIC X.
002010         88  FOUND-MOVIE-RECORD        VALUE "Y".
002020*
002030     01  W-FOUND-THEATRE-RECORD        PIC X.
002040         88  FOUND-THEATRE-RECORD      VALUE "Y".
002050*
002060     01  W-REJECT-ENTRY                PIC X.
002070         88  REJECT-ENTRY              VALUE "Y".
002080     01  W-REJECT-REASON               PIC X(40).
002090*
002100     01  W-CITY-MATCH-FOUND            PIC X.
002110         88  CITY-FOUND                VALUE "Y".
002120*
002130     77  W-CURRENT-THEATRE-NAME        PIC X(30).
002140     77  W-SHOWS-IN-THEATRE            PIC 9(3)  COMP.
002150     77  W-TOTAL-THEATRES              PIC 9(5)  COMP.
002160     77  W-TOTAL-SHOWS                 PIC 9(5)  COMP.
002170*
002180     77  W-ANY-SEAT-AVAILABLE          PIC X.
002190         88  ANY-SEAT-AVAILABLE        VALUE "Y".
002200*
002210*---------- PLPRICE.CBL interface (starting price/offers only) ----
002220     01  PR-SEAT-PRICE-TABLE.
002230         05  PR-SEAT-PRICE             OCCURS 20 TIMES
002240                                        PIC S9(7)V99 COMP-3.
002250     77  PR-SEAT-COUNT                 PIC 9(2)  COMP.
002260     77  PR-AFTERNOON-SHOW             PIC X     VALUE "N".
002270         88  PR-IS-AFTERNOON-SHOW      VALUE "Y".
002280     77  PR-BASE-AMOUNT                PIC S9(7)V99.
002290     77  PR-DISCOUNT-AMOUNT            PIC S9(7)V99.
002300     77  PR-FINAL-AMOUNT               PIC S9(7)V99.
002310     01  PR-DISCOUNT-DESC              PIC X(60).
002320     77  PR-CHEAPEST-PRICE             PIC S9(7)V99.
002330     77  PR-RUNNING-DISCOUNT           PIC S9(9)V9999 COMP-3.
002340     77  PR-AFTERNOON-AMOUNT           PIC S9(7)V99.
002350     77  PR-THIRD-AMOUNT               PIC S9(7)V99.
002360     77  PR-SUBSCRIPT                  PIC 9(2)  COMP.
002370     01  PR-OFFER-1                    PIC X(30).
002380     01  PR-OFFER-2                    PIC X(30).
002390     77  PR-STARTING-PRICE             PIC S9(7)V99.
002400*
002410     77  DUMMY                         PIC X.
002420*
002430*---------------------------------------------------------------
002440*
002450 PROCEDURE DIVISION.
002460*
002470     PERFORM CLEAR-SCREEN.
002480     DISPLAY "ENTER MOVIE ID : " WITH NO ADVANCING.
002490     ACCEPT ENTRY-MOVIE-ID.
002500     DISPLAY "ENTER CITY NAME : " WITH NO ADVANCING.
002510     ACCEPT ENTRY-CITY-NAME.
002520     MOVE "N" TO GDTV-ACCEPT-EMPTY-DATE.
002530     MOVE 1987 TO GDTV-FIRST-YEAR-VALID.
002540     MOVE 2079 TO GDTV-LAST-YEAR-VALID.
002550     MOVE "ENTER SHOW DATE (MM-DD-CCYY) : " TO GDTV-DATE-HEADING.
002560     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
002570*
002580     OPEN INPUT MOVIE-FILE.
002590     OPEN INPUT THEATRE-FILE.
002600     OPEN INPUT SHOW-FILE.
002610     OPEN INPUT SHOW-SEAT-FILE.
002620     OPEN OUTPUT PRINTER-FILE.
002630*
002640     MOVE ZEROS TO PAGE-NUMBER.
002650     MOVE ZEROS TO W-TOTAL-THEATRES.
002660     MOVE ZEROS TO W-TOTAL-SHOWS.
002670*
002680     PERFORM VALIDATE-MOVIE-AND-CITY
002690         THRU VALIDATE-MOVIE-AND-CITY-EXIT.
002700*
002710     IF REJECT-ENTRY
002720        PERFORM PRINT-THE-REJECTION
002730            THRU PRINT-THE-REJECTION-EXIT
002740     ELSE
002750        PERFORM PRODUCE-THE-SHOW-LISTING
002760            THRU PRODUCE-THE-SHOW-LISTING-EXIT.
002770*
002780     PERFORM FINALIZE-PAGE.
002790*
002800     CLOSE MOVIE-FILE.
002810     CLOSE THEATRE-FILE.
002820     CLOSE SHOW-FILE.
002830     CLOSE SHOW-SEAT-FILE.
002840     CLOSE PRINTER-FILE.
002850*
002860     STOP RUN.
002870*---------------------------------------------------------------
002880*
002890*VALIDATE-MOVIE-AND-CITY REJECTS THE REQUEST IF THE MOVIE ID IS NOT
002900*ON THE MOVIE MASTER OR IF NO THEATRE ON FILE CARRIES THE CITY NAME
002910*KEYED IN (CASE-INSENSITIVE - SEE PLGENERAL.CBL).
002920*
002930 VALIDATE-MOVIE-AND-CITY.
002940*
002950     MOVE "N" TO W-REJECT-ENTRY.
002960     MOVE SPACES TO W-REJECT-REASON.
002970     MOVE ENTRY-MOVIE-ID TO LOOKUP-MOVIE-ID.
002980     PERFORM LOOK-FOR-MOVIE-RECORD.
002990*
003000     IF NOT FOUND-MOVIE-RECORD
003010        MOVE "Y" TO W-REJECT-ENTRY
003020        MOVE "MOVIE ID NOT ON FILE" TO W-REJECT-REASON
003030        GO TO VALIDATE-MOVIE-AND-CITY-EXIT.
003040*
003050     PERFORM LOOK-FOR-CITY-AMONG-THEATRES
003060         THRU LOOK-FOR-CITY-AMONG-THEATRES-EXIT.
003070     IF NOT CITY-FOUND
003080        MOVE "Y" TO W-REJECT-ENTRY
003090        MOVE "CITY NAME NOT ON FILE" TO W-REJECT-REASON.
003100*
003110 VALIDATE-MOVIE-AND-CITY-EXIT.
003120     EXIT.
003130*---------------------------------------------------------------
003140*
003150 LOOK-FOR-CITY-AMONG-THEATRES.
003160*
003170     MOVE "N" TO W-CITY-MATCH-FOUND.
003180     CLOSE THEATRE-FILE.
003190     OPEN INPUT THEATRE-FILE.
003200     MOVE "N" TO W-END-OF-FILE.
003210     PERFORM SCAN-THEATRE-FOR-CITY
003220         THRU SCAN-THEATRE-FOR-CITY-EXIT
003230         UNTIL CITY-FOUND OR END-OF-FILE.
003240*
003250 LOOK-FOR-CITY-AMONG-THEATRES-EXIT.
003260     EXIT.
003270*---------------------------------------------------------------
003280*
003290 SCAN-THEATRE-FOR-CITY.
003300*
003310     READ THEATRE-FILE NEXT RECORD
003320         AT END
003330             MOVE "Y" TO W-END-OF-FILE.
003340     IF NOT END-OF-FILE
003350        MOVE THEATRE-CITY TO W-CASE-COMPARE-1
003360        MOVE ENTRY-CITY-NAME TO W-CASE-COMPARE-2
003370        PERFORM CASE-INSENSITIVE-COMPARE
003380        IF CASE-INSENSITIVE-MATCH
003390           MOVE "Y" TO W-CITY-MATCH-FOUND.
003400*
003410 SCAN-THEATRE-FOR-CITY-EXIT.
003420     EXIT.
003430*---------------------------------------------------------------
003440*
003450 PRINT-THE-REJECTION.
003460*
003470     MOVE SPACES TO PRINTER-RECORD.
003480     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
003490     STRING "REQUEST REJECTED - " W-REJECT-REASON
003500         DELIMITED BY SIZE INTO PRINTER-RECORD.
003510     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003520*
003530 PRINT-THE-REJECTION-EXIT.
003540     EXIT.
003550*---------------------------------------------------------------
003560*
003570 PRODUCE-THE-SHOW-LISTING.
003580*
003590     PERFORM BUILD-THE-SHOW-JOIN
003600         THRU BUILD-THE-SHOW-JOIN-EXIT.
003610*
003620     SORT SORT-FILE
003630         ON ASCENDING KEY SORT-THEATRE-NAME SORT-START-TIME
003640         USING JOIN-FILE
003650         GIVING WORK-FILE.
003660*
003670     OPEN INPUT WORK-FILE.
003680     MOVE "N" TO W-END-OF-FILE.
003690     PERFORM PRINT-HEADINGS.
003700     PERFORM READ-WORK-NEXT-RECORD.
003710*
003720     IF END-OF-FILE
003730        MOVE "NO SHOWS MATCH THE ENTRY GIVEN !" TO PRINTER-RECORD
003740        WRITE PRINTER-RECORD BEFORE ADVANCING 1
003750     ELSE
003760        PERFORM PRINT-ALL-SHOWS-BY-THEATRE
003770            THRU PRINT-ALL-SHOWS-BY-THEATRE-EXIT
003780            UNTIL END-OF-FILE
003790        PERFORM PRINT-FINAL-SUMMARY
003800            THRU PRINT-FINAL-SUMMARY-EXIT.
003810*
003820     CLOSE WORK-FILE.
003830*
003840 PRODUCE-THE-SHOW-LISTING-EXIT.
003850     EXIT.
003860*---------------------------------------------------------------
003870*
003880*BUILD-THE-SHOW-JOIN DRIVES SHOW-FILE FROM THE FRONT AND, FOR EVERY
003890*SHOW MATCHING THE MOVIE, DATE AND STATUS CRITERIA, LOOKS UP ITS
003900*THEATRE AND WRITES A JOIN RECORD IF THE THEATRE'S CITY MATCHES THE
003910*OPERATOR'S ENTRY.  USES ITS OWN EOF FLAG BECAUSE THE NESTED THEATRE
003920*LOOKUP RESETS THE SHARED W-END-OF-FILE FLAG.
003930*
003940 BUILD-THE-SHOW-JOIN.
003950*
003960     OPEN OUTPUT JOIN-FILE.
003970     CLOSE SHOW-FILE.
003980     OPEN INPUT SHOW-FILE.
003990     MOVE "N" TO W-SHOWJOIN-EOF.
004000*
004010     PERFORM SCAN-SHOW-FOR-JOIN
004020         THRU SCAN-SHOW-FOR-JOIN-EXIT
004030         UNTIL SHOWJOIN-EOF-REACHED.
004040*
004050     CLOSE JOIN-FILE.
004060*
004070 BUILD-THE-SHOW-JOIN-EXIT.
004080     EXIT.
004090*---------------------------------------------------------------
004100*
004110 SCAN-SHOW-FOR-JOIN.
004120*
004130     READ SHOW-FILE NEXT RECORD
004140         AT END
004150             MOVE "Y" TO W-SHOWJOIN-EOF.
004160     IF NOT SHOWJOIN-EOF-REACHED
004170        IF SHOW-MOVIE-ID EQUAL ENTRY-MOVIE-ID
004180           AND SHOW-DATE EQUAL GDTV-DATE
004190           AND (SHOW-OPEN-FOR-BOOK OR SHOW-ALMOST-FULL
004200                                   OR SHOW-SCHEDULED)
004210           PERFORM CHECK-THEATRE-CITY-AND-WRITE-JOIN
004220               THRU CHECK-THEATRE-CITY-AND-WRITE-JOIN-EXIT.
004230*
004240 SCAN-SHOW-FOR-JOIN-EXIT.
004250     EXIT.
004260*---------------------------------------------------------------
004270*
004280 CHECK-THEATRE-CITY-AND-WRITE-JOIN.
004290*
004300     MOVE SHOW-THEATRE-ID TO LOOKUP-THEATRE-ID.
004310     PERFORM LOOK-FOR-THEATRE-RECORD.
004320     IF FOUND-THEATRE-RECORD
004330        MOVE THEATRE-CITY TO W-CASE-COMPARE-1
004340        MOVE ENTRY-CITY-NAME TO W-CASE-COMPARE-2
004350        PERFORM CASE-INSENSITIVE-COMPARE
004360        IF CASE-INSENSITIVE-MATCH
004370           PERFORM WRITE-ONE-SHOW-JOIN-RECORD
004380               THRU WRITE-ONE-SHOW-JOIN-RECORD-EXIT.
004390*
004400 CHECK-THEATRE-CITY-AND-WRITE-JOIN-EXIT.
004410     EXIT.
004420*---------------------------------------------------------------
004430*
004440 WRITE-ONE-SHOW-JOIN-RECORD.
004450*
004460     MOVE SPACES TO JOIN-RECORD.
004470     MOVE SHOW-ID TO JN-SHOW-ID.
004480     MOVE THEATRE-NAME TO JN-THEATRE-NAME.
004490     MOVE SHOW-DATE TO JN-SHOW-DATE.
004500     MOVE SHOW-START-TIME TO JN-START-TIME.
004510     WRITE JOIN-RECORD.
004520*
004530 WRITE-ONE-SHOW-JOIN-RECORD-EXIT.
004540     EXIT.
004550*---------------------------------------------------------------
004560*
004570 PRINT-ALL-SHOWS-BY-THEATRE.
004580*
004590     MOVE WORK-THEATRE-NAME TO W-CURRENT-THEATRE-NAME.
004600     MOVE ZEROS TO W-SHOWS-IN-THEATRE.
004610     ADD 1 TO W-TOTAL-THEATRES.
004620*
004630     PERFORM PRINT-ONE-SHOW
004640         THRU PRINT-ONE-SHOW-EXIT
004650         UNTIL
004660                 WORK-THEATRE-NAME NOT EQUAL W-CURRENT-THEATRE-NAME
004670                                     OR END-OF-FILE.
004680*
004690     MOVE SPACES TO CONTROL-BREAK.
004700     MOVE "SHOWS AT THEATRE -" TO D-BREAK-DESC.
004710     MOVE W-CURRENT-THEATRE-NAME TO D-BREAK-THEATRE-NAME.
004720     MOVE W-SHOWS-IN-THEATRE TO D-BREAK-SHOW-COUNT.
004730     MOVE SPACES TO PRINTER-RECORD.
004740     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004750     MOVE CONTROL-BREAK TO PRINTER-RECORD.
004760     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
004770     ADD 3 TO W-PRINTED-LINES.
004780*
004790 PRINT-ALL-SHOWS-BY-THEATRE-EXIT.
004800     EXIT.
004810*---------------------------------------------------------------
004820*
004830 PRINT-ONE-SHOW.
004840*
004850     IF PAGE-FULL
004860        PERFORM FINALIZE-PAGE
004870        PERFORM PRINT-HEADINGS.
004880*
004890     MOVE WORK-THEATRE-NAME TO D-THEATRE-NAME.
004900     MOVE WORK-SHOW-ID TO D-SHOW-ID.
004910     MOVE WORK-SHOW-DATE TO D-SHOW-DATE.
004920     MOVE WORK-START-TIME TO D-SHOW-TIME.
004930*
004940     PERFORM COMPUTE-STARTING-PRICE
004950         THRU COMPUTE-STARTING-PRICE-EXIT.
004960     MOVE PR-STARTING-PRICE TO D-START-PRICE.
004970*
004980     MOVE WORK-SHOW-ID TO LOOKUP-SHOW-ID.
004990     PERFORM LOOK-FOR-SHOW-RECORD.
005000     PERFORM BUILD-OFFERS-LIST.
005010     MOVE PR-OFFER-1 TO D-OFFER-1.
005020     MOVE PR-OFFER-2 TO D-OFFER-2.
005030*
005040     MOVE DETAIL-1 TO PRINTER-RECORD.
005050     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005060     MOVE DETAIL-2 TO PRINTER-RECORD.
005070     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005080     ADD 2 TO W-PRINTED-LINES.
005090*
005100     ADD 1 TO W-SHOWS-IN-THEATRE.
005110     ADD 1 TO W-TOTAL-SHOWS.
005120*
005130     PERFORM READ-WORK-NEXT-RECORD.
005140*
005150 PRINT-ONE-SHOW-EXIT.
005160     EXIT.
005170*---------------------------------------------------------------
005180*
005190*COMPUTE-STARTING-PRICE SCANS SHOW-SEAT-FILE FROM THE FRONT FOR
005200*EVERY ROW BELONGING TO THE CURRENT SHOW AND KEEPS THE LOWEST
005210*AVAILABLE PRICE SEEN.  "KEYED BY SHOW-ID, AVAILABLE ONLY" HAS NO
005220*SINGLE MATCHING RECORD TO LOOK UP, SO THE SCAN RUNS TO FILE END
005230*EVERY TIME THIS PARAGRAPH IS CALLED.
005240*
005250 COMPUTE-STARTING-PRICE.
005260*
005270     MOVE ZEROS TO PR-STARTING-PRICE.
005280     MOVE "N" TO W-ANY-SEAT-AVAILABLE.
005290     CLOSE SHOW-SEAT-FILE.
005300     OPEN INPUT SHOW-SEAT-FILE.
005310     MOVE "N" TO W-SHOWSEAT-EOF.
005320*
005330     PERFORM SCAN-SHOWSEATS-FOR-STARTING-PRICE
005340         THRU SCAN-SHOWSEATS-FOR-STARTING-PRICE-EXIT
005350         UNTIL SHOWSEAT-EOF-REACHED.
005360*
005370 COMPUTE-STARTING-PRICE-EXIT.
005380     EXIT.
005390*---------------------------------------------------------------
005400*
005410 SCAN-SHOWSEATS-FOR-STARTING-PRICE.
005420*
005430     READ SHOW-SEAT-FILE NEXT RECORD
005440         AT END
005450             MOVE "Y" TO W-SHOWSEAT-EOF.
005460     IF NOT SHOWSEAT-EOF-REACHED
005470        IF SS-SHOW-ID EQUAL WORK-SHOW-ID
005480           IF SS-AVAILABLE
005490              IF NOT ANY-SEAT-AVAILABLE
005500                 MOVE "Y" TO W-ANY-SEAT-AVAILABLE
005510                 MOVE SS-PRICE TO PR-STARTING-PRICE
005520              ELSE
005530                 IF SS-PRICE LESS THAN PR-STARTING-PRICE
005540                    MOVE SS-PRICE TO PR-STARTING-PRICE.
005550*
005560 SCAN-SHOWSEATS-FOR-STARTING-PRICE-EXIT.
005570     EXIT.
005580*---------------------------------------------------------------
005590*
005600 PRINT-FINAL-SUMMARY.
005610*
005620     MOVE W-TOTAL-THEATRES TO D-TOTAL-THEATRES.
005630     MOVE W-TOTAL-SHOWS TO D-TOTAL-SHOWS.
005640     MOVE SPACES TO PRINTER-RECORD.
005650     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005660     MOVE SUMMARY-LINE TO PRINTER-RECORD.
005670     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
005680*
005690 PRINT-FINAL-SUMMARY-EXIT.
005700     EXIT.
005710*---------------------------------------------------------------
005720*
005730     COPY "PLGENERAL.CBL".
005740     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
005750     COPY "PL-LOOK-FOR-MOVIE-RECORD.CBL".
005760     COPY "PL-LOOK-FOR-THEATRE-RECORD.CBL".
005770     COPY "PLPRICE.CBL".
005780     COPY "PLDATE.CBL".
005790     COPY "PLPRINT.CBL".
005800     COPY "PLSORT.CBL".
005810*---------------------------------------------------------------
