000100*PLPRINT.CBL
000110*
000120*Report page-control paragraphs shared by BROWSE-SHOWS and
000130*SHOW-SEAT-REPORT - print the running title/heading block and
000140*throw a form feed when the page fills.
000150*
000160*01/09/87  J.K.  ORIGINAL CODING (CARRIED OVER FROM THE VENDOR
000170*01/09/87  J.K.  SYSTEM'S PLPRINT.CBL).
000180*
000190 PRINT-HEADINGS.
000200*
000210    ADD 1 TO PAGE-NUMBER.
000220    MOVE SPACES TO PRINTER-RECORD.
000230    WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
000240    MOVE TITLE TO PRINTER-RECORD.
000250    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000260    MOVE SPACES TO PRINTER-RECORD.
000270    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000280    MOVE HEADING-1 TO PRINTER-RECORD.
000290    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000300    MOVE HEADING-2 TO PRINTER-RECORD.
000310    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000320    MOVE SPACES TO PRINTER-RECORD.
000330    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000340    MOVE 5 TO W-PRINTED-LINES.
000350*
000360 PRINT-HEADINGS-EXIT.
000370    EXIT.
000380*---------------------------------------------------------------
000390*
000400 FINALIZE-PAGE.
000410*
000420    MOVE SPACES TO PRINTER-RECORD.
000430    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
000440    MOVE ZERO TO W-PRINTED-LINES.
000450*
000460 FINALIZE-PAGE-EXIT.
000470    EXIT.
000480*---------------------------------------------------------------
